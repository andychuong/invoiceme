000100*************************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    PbsChgInv.
000130 AUTHOR.        SERGEJS S.
000140 INSTALLATION.  PBS INVOICE PRINT BUREAU - GOTEBORG.
000150 DATE-WRITTEN.  1993-05-18.
000160 DATE-COMPILED.
000170 SECURITY.      PBS LEDGER - INTERNAL USE ONLY.
000180*************************************************************
000190*    PROGRAM:  PbsChgInv  (update-invoice.cbl)
000200*    PURPOSE:   Reads invoice-update transactions (code 04
000210*               header, optionally followed by code 05
000220*               replacement lines) off the incoming invoice
000230*               transaction file and replaces header fields
000240*               and/or line items on a DRAFT invoice.  Same
000250*               read-validate-post shape as create-invoice
000260*               and record-payment; written new for the
000270*               ledger rewrite, the old PBS menu had no
000280*               equivalent batch update run.
000290*-------------------------------------------------------------
000300*    CHANGE LOG
000310*    DATE       BY   TKT       DESCRIPTION
000320*    ---------- ---- --------- ----------------------------
000330*    1993-05-18 SS   PBS-0400  Original version - built
000340*                              alongside the LINEITEM rename
000350*                              (PBS-0399) once invoices
000360*                              needed to be corrected before
000370*                              they were sent.
000380*    1998-09-21 LH   PBS-Y2K   Year-2000 review - TIU-ISSUE-
000390*                              DATE and TIU-DUE-DATE already
000400*                              carry a 4-digit century, no
000410*                              change required.
000420*    2002-10-08 MT   PBS-0520  Line-item total is now re-
000430*                              summed from LINEITEM after the
000440*                              replacement set is posted
000450*                              instead of accumulated in
000460*                              working storage (matches the
000470*                              PBS-0520 fix in create-invoice).
000480*    2006-11-25 MT   PBS-0666  Pulled WC-LINE-SEQ-NBR out of
000490*                              WS-COUNTERS and back down to a
000500*                              standalone 77-level item - it is
000510*                              not part of a record, same
000520*                              reasoning as the pull-outs in
000530*                              pbs.cbl, custmaint, create-
000540*                              invoice, mark-invoice-sent and
000550*                              record-payment.
000560*    2006-12-04 MT   PBS-0668  TRANFILE was wired up as an
000570*                              EXEC SQL INCLUDE alongside the
000580*                              DCLGEN members - it carries no
000590*                              EXEC SQL DECLARE TABLE of its own,
000600*                              it is a plain coded-record layout,
000610*                              so it is COPYd the ordinary way
000620*                              instead, same as Z0900-error-
000630*                              wkstg below it.
000640*-------------------------------------------------------------
000650 ENVIRONMENT DIVISION.
000660*-------------------------------------------------------------
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720*    incoming batch of invoice-update transactions - same
000730*    250-byte three-record-type shape as the other posting
000740*    runs' transaction files (code 04 header / code 05 line).
000750     SELECT  INVUPDTRANS  ASSIGN TO 'INVUPDTR'
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS TRANFIL-FS.
000780
000790*    anything U0200 rejects, or a code-05 line with no open
000800*    replacement, is copied here verbatim for an operator to
000810*    look at by hand.
000820     SELECT  INVUPDBADFILE ASSIGN TO 'INVUPDBD'
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS IS BADFIL-FS.
000850
000860*************************************************************
000870 DATA DIVISION.
000880*-------------------------------------------------------------
000890 FILE SECTION.
000900*    raw transaction record - the real layout lives in
000910*    TRANFILE-RECORD (COPY TRANFILE below), this FD record
000920*    only ever reads a whole line in at once.
000930 FD  INVUPDTRANS.
000940 01  FD-INVUPDTRANS-POST.
000950     05  FD-TRAN-CODE               PIC X(02).
000960     05  FILLER                     PIC X(248).
000970
000980*    rejected-record output, same width as the input so a
000990*    rejected line can be MOVEd straight across.
001000 FD  INVUPDBADFILE.
001010 01  FD-INVUPDBADFILE-POST.
001020     05  FD-BAD-TEXT                PIC X(242).
001030     05  FILLER                     PIC X(08).
001040
001050*************************************************************
001060 WORKING-STORAGE SECTION.
001070*-------------------------------------------------------------
001080*    EOF drives the main read loop in 000-UPDATE-INVOICES;
001090*    VALID-TRANSACTION is reset at the top of every
001100*    transaction and tripped false by U0200; WS-UPDATE-ACTIVE
001110*    says whether a header replacement is currently open, and
001120*    WS-REPLACE-LINES says whether that header asked for its
001130*    existing lines to be swapped out.
001140 01  WS-SWITCHES.
001150     05  WS-END-OF-FILE-SW          PIC X VALUE 'N'.
001160         88  EOF                        VALUE 'Y'.
001170     05  WS-VALID-TRAN-SW           PIC X VALUE 'Y'.
001180         88  VALID-TRANSACTION          VALUE 'Y'.
001190     05  WS-UPDATE-ACTIVE-SW        PIC X VALUE 'N'.
001200         88  WS-UPDATE-ACTIVE            VALUE 'Y'.
001210     05  WS-REPLACE-LINES-SW        PIC X VALUE 'N'.
001220         88  WS-REPLACE-LINES            VALUE 'Y'.
001230     05  FILLER                     PIC X(08) VALUE SPACE.
001240
001250 01  WS-FILE-STATUS.
001260     05  TRANFIL-FS                 PIC XX.
001270         88  TRANFIL-SUCCESSFUL          VALUE '00'.
001280     05  BADFIL-FS                  PIC XX.
001290         88  BADFIL-SUCCESSFUL           VALUE '00'.
001300     05  FILLER                     PIC X(08) VALUE SPACE.
001310
001320*    run totals for U0500-TERMINATE's end-of-job report.
001330 01  WS-COUNTERS.
001340     05  WC-UPDATE-COUNT            PIC 9(08) COMP VALUE ZERO.
001350     05  WC-LINE-ITEM-COUNT         PIC 9(08) COMP VALUE ZERO.
001360     05  WC-REJECT-COUNT            PIC 9(08) COMP VALUE ZERO.
001370     05  FILLER                     PIC X(08) VALUE SPACE.
001380
001390*    WC-LINE-SEQ-NBR pulled out to a standalone 77-level item
001400*    under PBS-0666 above - it never belonged inside a record,
001410*    it is this run's own surrogate-key sequence counter, not
001420*    a report total.
001430 77  WC-LINE-SEQ-NBR            PIC 9(08) COMP VALUE ZERO.
001440
001450*    surrogate-key recipe for a replacement LI-ID, same shape
001460*    as the one in create-invoice.
001470 01  WS-KEY-WORK.
001480     05  WS-GENERATED-LI-ID.
001490         10  FILLER                 PIC X(04) VALUE 'LIN-'.
001500         10  WS-LI-ID-DATE          PIC 9(08).
001510         10  FILLER                 PIC X(01) VALUE '-'.
001520         10  WS-LI-ID-SEQ           PIC 9(06).
001530         10  FILLER                 PIC X(17) VALUE SPACE.
001540     05  FILLER                     PIC X(08) VALUE SPACE.
001550
001560 01  WS-RECALC-WORK.
001570     05  WS-LINE-TOTAL              PIC S9(17)V99 COMP-3
001580                                         VALUE ZERO.
001590     05  WS-LINE-COUNT              PIC 9(08) COMP VALUE ZERO.
001600     05  FILLER                     PIC X(08) VALUE SPACE.
001610
001620*    SQLCA/CUSTOMER/INVOICE/LINEITEM are DCLGEN host-variable
001630*    members, brought in the DB2 precompiler's own way; TRANFILE
001640*    below is a plain file-record layout, not a host-variable
001650*    structure, so it is COPYd the ordinary way instead.
001660     EXEC SQL INCLUDE SQLCA      END-EXEC.
001670     EXEC SQL INCLUDE CUSTOMER   END-EXEC.
001680     EXEC SQL INCLUDE INVOICE    END-EXEC.
001690     EXEC SQL INCLUDE LINEITEM   END-EXEC.
001700
001710     COPY TRANFILE.
001720
001730     COPY Z0900-error-wkstg.
001740
001750*************************************************************
001760 PROCEDURE DIVISION.
001770*-------------------------------------------------------------
001780*    mainline - a straight read/post loop, no restart logic.
001790*    a re-run after a failed job reprocesses the whole
001800*    transaction file; U0200's DRAFT-only guard is what keeps
001810*    a re-run from touching an invoice already SENT.
001820 000-UPDATE-INVOICES.
001830     MOVE 'update-invoice.cbl'   TO WC-MSG-SRCFILE
001840     PERFORM B0100-INITIALIZE
001850     PERFORM U0100-READ-TRANSACTION-FILE UNTIL EOF
001860     PERFORM U0500-TERMINATE
001870     STOP RUN
001880     .
001890*************************************************************
001900
001910 B0100-INITIALIZE.
001920     MOVE 'N' TO WS-END-OF-FILE-SW
001930     MOVE 'N' TO WS-UPDATE-ACTIVE-SW
001940     MOVE ZERO TO WC-UPDATE-COUNT WC-LINE-ITEM-COUNT
001950                  WC-REJECT-COUNT WC-LINE-SEQ-NBR
001960     OPEN INPUT  INVUPDTRANS
001970          OUTPUT INVUPDBADFILE
001980     IF NOT TRANFIL-SUCCESSFUL
001990         SET EOF TO TRUE
002000         DISPLAY 'INVCHG - kan inte oppna transaktionsfilen'
002010     ELSE
002020         PERFORM B0150-READ-NEXT-TRAN
002030     END-IF
002040     .
002050*-------------------------------------------------------------
002060*    TRANFILE-RECORD layout (COPY TRANFILE below) carries all
002070*    three record shapes this ledger's transaction files use;
002080*    the TRAN-CODE byte in front tells EVALUATE below which
002090*    one is actually sitting in the buffer.
002100
002110 B0150-READ-NEXT-TRAN.
002120     READ INVUPDTRANS INTO TRANFILE-RECORD
002130         AT END
002140             SET EOF TO TRUE
002150     END-READ
002160     .
002170*-------------------------------------------------------------
002180*    TRAN-CODE dispatch - only code 04 (header) and code 05
002190*    (replacement line) do anything here; any other code is
002200*    silently skipped.
002210
002220 U0100-READ-TRANSACTION-FILE.
002230     MOVE 'Y' TO WS-VALID-TRAN-SW
002240     EVALUATE TRUE
002250         WHEN TRAN-IS-INVOICE-UPDATE
002260             PERFORM U0150-INVOICE-UPDATE-POST
002270         WHEN TRAN-IS-UPDATE-LINE-ITEM
002280             PERFORM U0300-UPDATE-LINE-ITEM-POST
002290         WHEN OTHER
002300             CONTINUE
002310     END-EVALUATE
002320     PERFORM B0150-READ-NEXT-TRAN
002330     .
002340*************************************************************
002350
002360*    Replaces the header fields on one DRAFT invoice.  If
002370*    TIU-REPLACE-LINES is set, every existing LINEITEM row
002380*    for the invoice is discarded first and the code-05 rows
002390*    that follow become the new set (SPEC step 5); otherwise
002400*    the existing lines are left untouched and only the
002410*    header is recalculated.
002420 U0150-INVOICE-UPDATE-POST.
002430     SET WS-UPDATE-ACTIVE TO FALSE
002440     MOVE TIU-INVOICE-ID TO INV-ID
002450     PERFORM U0200-VALIDATE-UPDATE-GUARD
002460     IF VALID-TRANSACTION
002470         MOVE TIU-CUSTOMER-ID TO INV-CUSTOMER-ID
002480         MOVE TIU-ISSUE-DATE  TO INV-ISSUE-DATE
002490         MOVE TIU-DUE-DATE    TO INV-DUE-DATE
002500         IF TIU-REPLACE-LINES
002510             SET WS-REPLACE-LINES TO TRUE
002520             PERFORM U0250-DELETE-EXISTING-LINES
002530         ELSE
002540             SET WS-REPLACE-LINES TO FALSE
002550         END-IF
002560         PERFORM U0400-RECALC-INVOICE-TOTALS
002570         SET WS-UPDATE-ACTIVE TO TRUE
002580         ADD 1 TO WC-UPDATE-COUNT
002590     ELSE
002600         ADD 1 TO WC-REJECT-COUNT
002610         MOVE FD-INVUPDTRANS-POST TO FD-BAD-TEXT
002620         PERFORM WRITE-BAD-FILE
002630     END-IF
002640     .
002650*-------------------------------------------------------------
002660
002670*    Guard: invoice must exist, customer reference must
002680*    resolve, header fields must be present and in order, and
002690*    the invoice must still be DRAFT - header fields (and
002700*    line items) may only move while DRAFT.
002710 U0200-VALIDATE-UPDATE-GUARD.
002720     EXEC SQL
002730         SELECT INV_STATUS
002740           INTO :INV-STATUS
002750           FROM INVOICE
002760          WHERE INV_ID = :INV-ID
002770     END-EXEC
002780     IF SQLCODE NOT = ZERO
002790         MOVE 'N' TO WS-VALID-TRAN-SW
002800         DISPLAY ' Fakturan hittades inte: ' INV-ID
002810     END-IF
002820     IF VALID-TRANSACTION AND NOT INV-STATUS-DRAFT
002830         MOVE 'N' TO WS-VALID-TRAN-SW
002840         DISPLAY ' Faktura kan bara andras i status DRAFT'
002850     END-IF
002860     IF VALID-TRANSACTION AND TIU-CUSTOMER-ID = SPACE
002870         MOVE 'N' TO WS-VALID-TRAN-SW
002880         DISPLAY ' Kundreferens saknas pa andringen'
002890     END-IF
002900     IF VALID-TRANSACTION
002910         EXEC SQL
002920             SELECT CUST_ID
002930               INTO :CUST-ID
002940               FROM CUSTOMER
002950              WHERE CUST_ID = :TIU-CUSTOMER-ID
002960         END-EXEC
002970         IF SQLCODE NOT = ZERO
002980             MOVE 'N' TO WS-VALID-TRAN-SW
002990             DISPLAY ' Kunden hittades inte: ' TIU-CUSTOMER-ID
003000         END-IF
003010     END-IF
003020     IF VALID-TRANSACTION AND TIU-ISSUE-DATE = ZERO
003030         MOVE 'N' TO WS-VALID-TRAN-SW
003040         DISPLAY ' Fakturadatum saknas'
003050     END-IF
003060     IF VALID-TRANSACTION AND TIU-DUE-DATE = ZERO
003070         MOVE 'N' TO WS-VALID-TRAN-SW
003080         DISPLAY ' Forfallodatum saknas'
003090     END-IF
003100     IF VALID-TRANSACTION AND TIU-DUE-DATE < TIU-ISSUE-DATE
003110         MOVE 'N' TO WS-VALID-TRAN-SW
003120         DISPLAY ' Forfallodatum far inte vara fore fakturadatum'
003130     END-IF
003140     .
003150*-------------------------------------------------------------
003160*    only reached when TIU-REPLACE-LINES is set - every
003170*    existing line for this invoice is gone before the first
003180*    code-05 replacement line is even read.
003190
003200 U0250-DELETE-EXISTING-LINES.
003210     EXEC SQL
003220         DELETE FROM LINEITEM
003230          WHERE LI_INVOICE_ID = :INV-ID
003240     END-EXEC
003250     IF SQLCODE NOT = ZERO
003260         MOVE SQLCODE TO WN-MSG-SQLCODE
003270         MOVE 'LINEITEM' TO WC-MSG-TBLCURS
003280         MOVE 'U0250-DELETE-EXISTING-LINES' TO WC-MSG-PARA
003290         PERFORM Z0900-ERROR-ROUTINE
003300     END-IF
003310     .
003320*-------------------------------------------------------------
003330
003340*    A code-05 replacement line following a code-04 header
003350*    that asked for replacement.  Anything else (no update
003360*    open, or the header didn't ask for a line swap) is
003370*    rejected - the header already decided that question.
003380 U0300-UPDATE-LINE-ITEM-POST.
003390     IF NOT WS-UPDATE-ACTIVE OR NOT WS-REPLACE-LINES
003400         MOVE 'N' TO WS-VALID-TRAN-SW
003410         DISPLAY ' Radpost utan oppen radersattning - avvisas'
003420         ADD 1 TO WC-REJECT-COUNT
003430         MOVE FD-INVUPDTRANS-POST TO FD-BAD-TEXT
003440         PERFORM WRITE-BAD-FILE
003450     ELSE
003460         MOVE TUL-DESCRIPTION TO LI-DESCRIPTION
003470         MOVE TUL-QUANTITY    TO LI-QUANTITY
003480         MOVE TUL-UNIT-PRICE  TO LI-UNIT-PRICE
003490         PERFORM C0300-COMPUTE-LINE-AMOUNT
003500         PERFORM U0320-WRITE-LINE-ITEM
003510         PERFORM U0400-RECALC-INVOICE-TOTALS
003520         ADD 1 TO WC-LINE-ITEM-COUNT
003530     END-IF
003540     .
003550*-------------------------------------------------------------
003560
003570*    LI-AMOUNT = LI-UNIT-PRICE * LI-QUANTITY, same recipe as
003580*    create-invoice's C0300 - no ROUNDED, the multiply is
003590*    already exact at 2 decimals.
003600 C0300-COMPUTE-LINE-AMOUNT.
003610     COMPUTE LI-AMOUNT = LI-UNIT-PRICE * LI-QUANTITY
003620     .
003630*-------------------------------------------------------------
003640*    LI-ID follows the same date-stamp/sequence recipe as
003650*    create-invoice's C0320, just with an 'LIN-' prefix so a
003660*    replacement line's key can never collide with one posted
003670*    by the original create-invoice run.
003680
003690 U0320-WRITE-LINE-ITEM.
003700     ADD 1 TO WC-LINE-SEQ-NBR
003710     MOVE TIU-ISSUE-DATE  TO WS-LI-ID-DATE
003720     MOVE WC-LINE-SEQ-NBR TO WS-LI-ID-SEQ
003730     MOVE WS-GENERATED-LI-ID TO LI-ID
003740     MOVE INV-ID          TO LI-INVOICE-ID
003750     EXEC SQL
003760         INSERT INTO LINEITEM
003770             (LI_ID, LI_INVOICE_ID, LI_DESCRIPTION,
003780              LI_QUANTITY, LI_UNIT_PRICE, LI_AMOUNT)
003790         VALUES
003800             (:LI-ID, :LI-INVOICE-ID, :LI-DESCRIPTION,
003810              :LI-QUANTITY, :LI-UNIT-PRICE, :LI-AMOUNT)
003820     END-EXEC
003830     IF SQLCODE NOT = ZERO
003840         MOVE SQLCODE TO WN-MSG-SQLCODE
003850         MOVE 'LINEITEM' TO WC-MSG-TBLCURS
003860         MOVE 'U0320-WRITE-LINE-ITEM' TO WC-MSG-PARA
003870         PERFORM Z0900-ERROR-ROUTINE
003880     END-IF
003890     .
003900*-------------------------------------------------------------
003910
003920*    Re-sums the invoice's attached lines straight off
003930*    LINEITEM and rewrites the header - called once right
003940*    after the header replace (covers the "lines untouched"
003950*    path) and again after every posted replacement line.
003960 U0400-RECALC-INVOICE-TOTALS.
003970     EXEC SQL
003980         SELECT SUM(LI_AMOUNT), COUNT(*)
003990           INTO :WS-LINE-TOTAL, :WS-LINE-COUNT
004000           FROM LINEITEM
004010          WHERE LI_INVOICE_ID = :INV-ID
004020     END-EXEC
004030     MOVE WS-LINE-COUNT TO INV-LINE-COUNT
004040     MOVE WS-LINE-TOTAL TO INV-TOTAL-AMOUNT
004050     MOVE INV-TOTAL-AMOUNT TO INV-BALANCE
004060     EXEC SQL
004070         UPDATE INVOICE
004080            SET INV_CUSTOMER_ID   = :INV-CUSTOMER-ID,
004090                INV_ISSUE_DATE    = :INV-ISSUE-DATE,
004100                INV_DUE_DATE      = :INV-DUE-DATE,
004110                INV_TOTAL_AMOUNT  = :INV-TOTAL-AMOUNT,
004120                INV_BALANCE       = :INV-BALANCE,
004130                INV_LINE_COUNT    = :INV-LINE-COUNT
004140          WHERE INV_ID = :INV-ID
004150     END-EXEC
004160     IF SQLCODE NOT = ZERO
004170         MOVE SQLCODE TO WN-MSG-SQLCODE
004180         MOVE 'INVOICE' TO WC-MSG-TBLCURS
004190         MOVE 'U0400-RECALC-INVOICE-TOTALS' TO WC-MSG-PARA
004200         PERFORM Z0900-ERROR-ROUTINE
004210     END-IF
004220     .
004230*************************************************************
004240*    shared SQL-error trace/report paragraph - body comes
004250*    from the COPYLIB member, same wording every ledger
004260*    posting program uses when a SELECT/INSERT/UPDATE/DELETE
004270*    fails.
004280
004290 Z0900-ERROR-ROUTINE.
004300     COPY Z0900-error-routine.
004310     .
004320*-------------------------------------------------------------
004330*    copies the rejected transaction record onto INVUPDBADFILE
004340*    verbatim - nothing here attempts to repair it.
004350 WRITE-BAD-FILE.
004360     WRITE FD-INVUPDBADFILE-POST
004370     DISPLAY ' *** Se avvisade andringar i INVUPDBD !!! '
004380     .
004390*-------------------------------------------------------------
004400*    end-of-job report - three counts, nothing this run
004410*    posts goes unaccounted for.
004420 U0500-TERMINATE.
004430     CLOSE INVUPDTRANS INVUPDBADFILE
004440     DISPLAY ' Antal andrade fakturor : ' WC-UPDATE-COUNT
004450     DISPLAY ' Antal nya fakturarader : ' WC-LINE-ITEM-COUNT
004460     DISPLAY ' Antal avvisade poster  : ' WC-REJECT-COUNT
004470     .
