000100*************************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    custmaint IS INITIAL.
000130 AUTHOR.        SERGEJS S.
000140 INSTALLATION.  PBS INVOICE PRINT BUREAU - GOTEBORG.
000150 DATE-WRITTEN.  1989-02-27.
000160 DATE-COMPILED.
000170 SECURITY.      PBS LEDGER - INTERNAL USE ONLY.
000180*************************************************************
000190*    PROGRAM:  custmaint  (customer-maintenance.cbl)
000200*    PURPOSE:   Operator screen for the CUSTOMER roster - list,
000210*               add, change and remove the customers a tenant
000220*               company bills through the ledger.  CALLed from
000230*               the dispatch table in pbs.cbl.  Grew out of the
000240*               old product-maintenance screen once the
000250*               customer roster needed its own upkeep program.
000260*
000270*               IS INITIAL on the PROGRAM-ID line because the
000280*               switches below must come up reset to 'N' every
000290*               time the operator picks this screen from the
000300*               menu - a stale switch from a prior visit would
000310*               otherwise leak into the next one.
000320*
000330*               Menu codes this program answers to, passed down
000340*               from pbs.cbl's customer submenu in LC-ACCEPT:
000350*                   71  list every customer, alphabetical
000360*                   72  update name/email/address on one row
000370*                   73  add a new customer
000380*                   74  delete a customer, with confirmation
000390*               See 0000-customer-maintenance below for the
000400*               EVALUATE that turns a code into a paragraph.
000410*-------------------------------------------------------------
000420*    CHANGE LOG
000430*    DATE       BY   TKT      DESCRIPTION
000440*    ---------- ---- -------- -------------------------------
000450*    1989-02-27 SS   PBS-0300 Original version - laid out over
000460*                             the product-maintenance screen's
000470*                             list/add/change/delete shape,
000480*                             since the operators who would run
000490*                             this one were the same crew and
000500*                             did not want to learn a second
000510*                             set of menu letters.
000520*    1991-11-03 SS   PBS-0340 Added M0195-VALIDATE-CUSTOMER and
000530*                             the duplicate-email check once
000540*                             two customers turned up on the
000550*                             same billing address and a
000560*                             statement run mailed both parties
000570*                             the wrong invoice.  Name and
000580*                             email are now required and the
000590*                             email must look like an email.
000600*    1998-09-21 LH   PBS-Y2K  Year-2000 review - no date fields
000610*                             on this screen that carry a
000620*                             century, so no change required.
000630*                             (The date stamp folded into a new
000640*                             CUST-ID is a throwaway sequence
000650*                             aid, not a stored date - see
000660*                             M0165 below.)
000670*    2004-03-11 MT   PBS-0560 Dropped FUNCTION UPPER-CASE from
000680*                             the Y/N and menu-letter compares -
000690*                             compiler on the new Model 204 box
000700*                             won't carry it - compare against
000710*                             both cases explicitly instead.
000720*                             Touched every EVALUATE in this
000730*                             program that tests an operator
000740*                             keystroke.
000741*    2006-11-21 MT   PBS-0661 Pulled the email-dup-count and
000742*                             at-sign-position work fields out
000743*                             of WS-VALIDATE-WORK and put them
000744*                             up at the 77 level instead - they
000745*                             never belonged to a record, and
000746*                             the old group only existed to hold
000747*                             the two of them.  No behaviour
000748*                             change, storage-layout only.
000750*-------------------------------------------------------------
000760 ENVIRONMENT DIVISION.
000770*-------------------------------------------------------------
000780*    no files of its own - CUSTOMER lives in the database and
000790*    is reached entirely through EXEC SQL below, so there is
000800*    nothing for FILE-CONTROL to SELECT in this program.  The
000810*    old product-maintenance screen this one was copied from
000820*    had a VSAM cross-reference file here; it went away when
000830*    the customer roster moved into the database in PBS-0300.
000840 CONFIGURATION SECTION.
000850 SPECIAL-NAMES.
000860     C01 IS TOP-OF-FORM.
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890*************************************************************
000900 DATA DIVISION.
000910*-------------------------------------------------------------
000920 FILE SECTION.
000930*************************************************************
000940 WORKING-STORAGE SECTION.
000950
000960*    SQLCA and the CUSTOMER host-variable copybook - the same
000970*    copybook the posting programs pull CUST-ID from, so a
000980*    change to the CUSTOMER row shape only has to be made in
000990*    one place.
001000     EXEC SQL INCLUDE SQLCA    END-EXEC.
001010     EXEC SQL INCLUDE CUSTOMER END-EXEC.
001020
001030*    cursors
001040*    list customers by company, alphabetically by name - the
001050*    order an operator reading the roster off the screen would
001060*    actually want, not insertion order.
001070     EXEC SQL
001080         DECLARE BCURCUST1 CURSOR FOR
001090         SELECT C.CUST_ID, C.CUST_NAME, C.CUST_EMAIL
001100         FROM CUSTOMER C
001110         ORDER BY C.CUST_NAME
001120     END-EXEC
001130
001140*    switches - three independent Y/N flags, each ridden by
001150*    its own 88-level so the logic below reads as a question
001160*    ("is this a valid customer") rather than a bare 'Y'/'N'
001170*    literal compare scattered through the paragraphs.
001180 01  menu-switches.
001190     05  is-exit-update-menu-switch PIC X(01) VALUE 'N'.
001200         88  is-exit-update-menu       VALUE 'Y'.
001210     05  is-existing-id-number-switch PIC X(01) VALUE 'N'.
001220         88  is-existing-id-number     VALUE 'Y'.
001230     05  is-valid-customer-switch   PIC X(01) VALUE 'Y'.
001240         88  valid-customer             VALUE 'Y'.
001250     05  FILLER                     PIC X(08) VALUE SPACE.
001260
001270*    working storage data for error routine - shared with
001280*    every other ledger program that PERFORMs Z0900, so the
001290*    trace line always comes out in the same column layout
001300*    regardless of which program wrote it.
001310     COPY Z0900-error-wkstg.
001320
001330*    generic operator-entry variables
001340 01  entry-work.
001350     05  wc-accept                  PIC X(02)  VALUE SPACE.
001360     05  wc-cust-id-entry           PIC X(36)  VALUE SPACE.
001370     05  we-dup-count               PIC ZZZZZ9 VALUE ZERO.
001380     05  FILLER                     PIC X(08)  VALUE SPACE.
001390
001400*    single-character view of wc-accept - the menu letter and
001410*    the Y/N reply are both only ever one character wide, so
001420*    the EVALUATEs below test CHAR1 alone and ignore CHAR2.
001430 01  accept-broken REDEFINES entry-work.
001440     05  wc-accept-char1            PIC X(01).
001450     05  wc-accept-char2            PIC X(01).
001460     05  FILLER                     PIC X(50).
001470
001480*    date-stamp half of a generated customer id, broken out
001490*    the way sqllog breaks out its own ACCEPT FROM DATE - YY,
001500*    MM and DD land on top of the same six ACCEPTed digits,
001510*    no separate MOVE needed to split them apart.
001520 01  cust-id-date-work.
001530     05  wc-cust-id-date-raw        PIC 9(06) VALUE ZERO.
001540     05  FILLER                     PIC X(08) VALUE SPACE.
001550 01  cust-id-date-broken REDEFINES cust-id-date-work.
001560     05  wc-cust-id-yy              PIC 9(02).
001570     05  wc-cust-id-mm              PIC 9(02).
001580     05  wc-cust-id-dd              PIC 9(02).
001590     05  FILLER                     PIC X(08).
001600
001610*    counting/validating work fields - standalone counters,
001620*    neither one is part of a record, so they sit at 77
001630*    instead of being buried in a group.  w9-email-dup-count
001640*    holds the COUNT(*) result from the duplicate-email check
001650*    in M0140 and M0160; w9-at-sign-pos is the INSPECT TALLY
001660*    used by M0195 to make sure an email has exactly one '@'.
001670*    Neither one survives past the paragraph that sets it, so
001680*    there is no harm in the two of them sharing one reset -
001690*    VALUE ZERO on the compile rather than an explicit MOVE ZERO
001700*    at every entry point.
001710 77  w9-email-dup-count            PIC 9(06) COMP VALUE ZERO.
001720 77  w9-at-sign-pos                PIC 9(04) COMP VALUE ZERO.
001730
001740*    surrogate-key recipe for a new customer, same shape the
001750*    posting runs use for PMT-ID/INV-ID/LI-ID: a fixed
001760*    literal prefix, today's date, a dash, and a sequence
001770*    number that only needs to be unique within one run of
001780*    this screen - not across the whole history of the table.
001790 01  key-work.
001800     05  generated-cust-id.
001810         10  FILLER                 PIC X(04) VALUE 'CUS-'.
001820         10  wc-cust-id-date        PIC 9(06).
001830         10  FILLER                 PIC X(01) VALUE '-'.
001840         10  wc-cust-id-seq         PIC 9(06).
001850         10  FILLER                 PIC X(19) VALUE SPACE.
001860     05  w9-cust-seq-nbr            PIC 9(06) COMP VALUE ZERO.
001870     05  FILLER                     PIC X(08) VALUE SPACE.
001880
001890*    various constants - one line of dashes, reused as the
001900*    top and bottom rule of every screen this program draws.
001910 01  HEADLINE                       PIC X(72) VALUE ALL '-'.
001920
001930 LINKAGE SECTION.
001940*    two-character menu code passed down from the customer
001950*    submenu in pbs.cbl - '71' list, '72' update, '73' add,
001960*    '74' delete.  See the PURPOSE banner at the top of this
001970*    program for the full menu-code table.
001980 01  LC-ACCEPT                      PIC X(02) VALUE SPACE.
001990
002000*************************************************************
002010 PROCEDURE DIVISION USING LC-ACCEPT.
002020*-------------------------------------------------------------
002030*    mainline - dispatched from pbs.cbl's customer submenu
002040*    with the two-character menu code the operator typed
002050*    there still sitting in LC-ACCEPT.  Branches straight to
002060*    the matching list/update/add/delete paragraph and then
002070*    returns - there is no menu loop of its own in here, the
002080*    loop lives in pbs.cbl.
002090 0000-customer-maintenance.
002100
002110*    current source file to error handler - every error trace
002120*    line this run might write carries this file name so a
002130*    maintainer reading sqllog's output knows which program
002140*    to go look at without having to guess from the paragraph
002150*    name alone.
002160     MOVE 'customer-maintenance.cbl' TO wc-msg-srcfile
002170
002180     EVALUATE LC-ACCEPT
002190*        '71' - browse the whole roster, no filtering
002200         WHEN '71'
002210             PERFORM M0110-list-customers
002220*        '72' - change name, email or address/phone on an
002230*        existing customer, picked by id number
002240         WHEN '72'
002250             PERFORM M0120-update-customer
002260*        '73' - register a brand-new customer
002270         WHEN '73'
002280             PERFORM M0160-add-customer
002290*        '74' - remove a customer, with a confirmation prompt
002300         WHEN '74'
002310             PERFORM M0180-delete-customer
002320*        anything else means the dispatch table in pbs.cbl and
002330*        this EVALUATE have drifted out of step - should not
002340*        happen in normal running.
002350         WHEN OTHER
002360             DISPLAY 'Fel menyval fran huvudprogram!'
002370     END-EVALUATE
002380
002390     EXIT PROGRAM
002400     .
002410*************************************************************
002420
002430*    prints every row in the CUSTOMER table, ordered by name
002440*    (see BCURCUST1 above).  SQLSTATE '02000' is the normal
002450*    not-found-at-end-of-cursor condition, not an error, so
002460*    it is tested for and skipped past rather than reported.
002470 M0110-list-customers.
002480
002490*    three-line banner plus a column heading - every screen
002500*    in this program draws the same way, rule/title/rule.
002510     DISPLAY HEADLINE
002520     DISPLAY 'KUNDREGISTER'
002530     DISPLAY HEADLINE
002540     DISPLAY 'Id                                  |Namn'
002550     DISPLAY HEADLINE
002560
002570     EXEC SQL
002580         OPEN BCURCUST1
002590     END-EXEC
002600
002610*    prime the loop with the first row, then let M0115 both
002620*    display a row and fetch the one behind it.
002630     EXEC SQL
002640         FETCH BCURCUST1
002650             INTO :CUST-ID, :CUST-NAME, :CUST-EMAIL
002660     END-EXEC
002670
002680     PERFORM M0115-display-one-customer UNTIL SQLCODE NOT = ZERO
002690
002700*    SQLCODE going non-zero because the cursor ran off the end
002710*    of the result set is fine; any other SQLSTATE at this
002720*    point is a real database problem and goes to Z0900.
002730     IF SQLSTATE NOT = "02000"
002740         PERFORM Z0900-error-routine
002750     END-IF
002760
002770     EXEC SQL
002780         CLOSE BCURCUST1
002790     END-EXEC
002800
002810*    hold the screen until the operator is ready to move on -
002820*    the roster can run off the bottom of the screen, so this
002830*    gives them a chance to scroll back before the menu redraws.
002840     DISPLAY SPACE
002850     DISPLAY 'Press <Enter> for att fortsatta...'
002860     ACCEPT wc-accept
002870
002880     .
002890*************************************************************
002900
002910*    picks the field-level update submenu; M0125 runs it
002920*    until the operator keys X to return here.
002930 M0120-update-customer.
002940
002950     MOVE 'N' TO is-exit-update-menu-switch
002960     PERFORM M0125-update-customer-menu UNTIL is-exit-update-menu
002970     .
002980*-------------------------------------------------------------
002990
003000*    one row of the cursor loop above - shows the row just
003010*    fetched, then fetches the next one for the next pass so
003020*    the UNTIL test back in M0110 always sees the freshest
003030*    SQLCODE/SQLSTATE pair.
003040 M0115-display-one-customer.
003050
003060     DISPLAY CUST-ID '|' CUST-NAME
003070
003080     EXEC SQL
003090         FETCH BCURCUST1
003100             INTO :CUST-ID, :CUST-NAME, :CUST-EMAIL
003110     END-EXEC
003120     .
003130*-------------------------------------------------------------
003140
003150*    field-level update submenu - name, email or
003160*    address/phone, or back out to the caller.  Dual-case WHEN
003170*    branches below cover both cases of the reply letter
003180*    since FUNCTION UPPER-CASE is off the table on this
003190*    compiler (see PBS-0560 above).
003200 M0125-update-customer-menu.
003210
003220     DISPLAY HEADLINE
003230     DISPLAY 'UPPDATERA KUNDREGISTER'
003240     DISPLAY HEADLINE
003250
003260*    three letters, each routed to its own field-update
003270*    paragraph below, plus X to back out to M0120's caller.
003280     DISPLAY 'N - Namn'
003290     DISPLAY 'A - Adress'
003300     DISPLAY 'T - Telefon'
003310     DISPLAY SPACE
003320     DISPLAY 'X - Tillbaka till foregaende meny'
003330
003340     DISPLAY HEADLINE
003350     DISPLAY ': ' WITH NO ADVANCING
003360     ACCEPT wc-accept
003370
003380     EVALUATE wc-accept-char1
003390*        name change only
003400         WHEN 'N'
003410         WHEN 'n'
003420             PERFORM M0130-update-customer-name
003430*        despite the A on the menu this is the email address,
003440*        not the street address - A for the old product
003450*        screen's "adress" survived the rewrite even though
003460*        the field it now maps to changed.
003470         WHEN 'A'
003480         WHEN 'a'
003490             PERFORM M0140-update-customer-email
003500*        street address and phone together, one screen
003510         WHEN 'T'
003520         WHEN 't'
003530             PERFORM M0150-update-customer-address
003540*        back to the caller - M0120's PERFORM UNTIL above
003550*        stops looping once this switch is set
003560         WHEN 'X'
003570         WHEN 'x'
003580             SET is-exit-update-menu TO TRUE
003590         WHEN OTHER
003600             DISPLAY 'Ogiltigt val!'
003610     END-EVALUATE
003620     .
003630*************************************************************
003640
003650*    changes the customer's name.  Confirms the id number
003660*    first (M0190), then validates the new name/email shape
003670*    (M0195) before the UPDATE goes to the database.
003680 M0130-update-customer-name.
003690
003700     PERFORM M0190-confirm-customer-id
003710     IF is-existing-id-number
003720
003730*        show the existing value first so the operator can
003740*        catch a typo before it overwrites the row.
003750         DISPLAY HEADLINE
003760         DISPLAY 'Existerande namn: ' CUST-NAME
003770         DISPLAY 'Ge kundens nya namn'
003780         DISPLAY ': ' WITH NO ADVANCING
003790         ACCEPT CUST-NAME(1:100)
003800
003810*        M0195 checks CUST-NAME and CUST-EMAIL together - a
003820*        blank name alone is enough to fail it here, even
003830*        though the email field was not re-keyed on this
003840*        screen.
003850         PERFORM M0195-validate-customer
003860         IF valid-customer
003870
003880             EXEC SQL
003890                 UPDATE CUSTOMER
003900                 SET CUST_NAME = :CUST-NAME
003910                 WHERE CUST_ID = :CUST-ID
003920             END-EXEC
003930
003940             IF SQLCODE = ZERO
003950                 DISPLAY 'Kundnamnet har uppdaterats!'
003960             ELSE
003970*                trace fields below go straight into the
003980*                shared Z0900 error line - see PBS-0604 in
003990*                COPYLIB-Z0900-error-wkstg.cpy.
004000                 DISPLAY 'Ett problem uppstod vid uppdateringen!'
004010
004020                 MOVE  SQLCODE     TO wn-msg-sqlcode
004030                 MOVE 'CUSTOMER'   TO wc-msg-tblcurs
004040                 MOVE 'M0130-update-customer-name'
004050                                   TO wc-msg-para
004060
004070                 PERFORM Z0900-error-routine
004080             END-IF
004090
004100         END-IF
004110
004120     ELSE
004130         DISPLAY 'Ogiltigt id nummer - se meny 71'
004140     END-IF
004150     .
004160*************************************************************
004170
004180*    changes the customer's email.  A second email may not
004190*    already be on file for a different customer - checked
004200*    with a COUNT(*) before the UPDATE runs, same recipe
004210*    M0160 below uses when a new customer is added.
004220 M0140-update-customer-email.
004230
004240     PERFORM M0190-confirm-customer-id
004250     IF is-existing-id-number
004260
004270         DISPLAY HEADLINE
004280         DISPLAY 'Existerande epost: ' CUST-EMAIL
004290         DISPLAY 'Ge kundens nya epostadress'
004300         DISPLAY ': ' WITH NO ADVANCING
004310         ACCEPT CUST-EMAIL(1:100)
004320
004330         PERFORM M0195-validate-customer
004340         IF valid-customer
004350
004360*            count every OTHER customer already on this
004370*            address - excluding the current CUST-ID so a
004380*            customer re-keying their own unchanged address
004390*            does not trip the duplicate check on itself.
004400             MOVE ZERO TO w9-email-dup-count
004410             EXEC SQL
004420                 SELECT COUNT(*)
004430                   INTO :w9-email-dup-count
004440                   FROM CUSTOMER
004450                  WHERE CUST_EMAIL = :CUST-EMAIL
004460                    AND CUST_ID NOT = :wc-cust-id-entry
004470             END-EXEC
004480
004490             IF w9-email-dup-count NOT = ZERO
004500                 DISPLAY 'Epostadressen anvands redan!'
004510             ELSE
004520                 EXEC SQL
004530                     UPDATE CUSTOMER
004540                     SET CUST_EMAIL = :CUST-EMAIL
004550                     WHERE CUST_ID = :CUST-ID
004560                 END-EXEC
004570
004580                 IF SQLCODE = ZERO
004590                     DISPLAY 'Epostadressen har uppdaterats!'
004600                 ELSE
004610                     DISPLAY 'Ett problem uppstod vid andringen!'
004620
004630                     MOVE  SQLCODE     TO wn-msg-sqlcode
004640                     MOVE 'CUSTOMER'   TO wc-msg-tblcurs
004650                     MOVE 'M0140-update-customer-email'
004660                                       TO wc-msg-para
004670
004680                     PERFORM Z0900-error-routine
004690                 END-IF
004700             END-IF
004710
004720         END-IF
004730
004740     ELSE
004750         DISPLAY 'Ogiltigt id nummer - se meny 71'
004760     END-IF
004770     .
004780*************************************************************
004790
004800*    changes address and phone together - one screen, one
004810*    UPDATE, no separate confirmation step for phone alone,
004820*    since the two fields are always keyed as a pair here.
004830 M0150-update-customer-address.
004840
004850     PERFORM M0190-confirm-customer-id
004860     IF is-existing-id-number
004870
004880         DISPLAY HEADLINE
004890         DISPLAY 'Existerande adress: ' CUST-ADDRESS
004900         DISPLAY 'Ge kundens nya adress'
004910         DISPLAY ': ' WITH NO ADVANCING
004920         ACCEPT CUST-ADDRESS(1:200)
004930
004940         DISPLAY 'Existerande telefon: ' CUST-PHONE
004950         DISPLAY 'Ge kundens nya telefonnummer'
004960         DISPLAY ': ' WITH NO ADVANCING
004970         ACCEPT CUST-PHONE(1:20)
004980
004990*        no format check on the phone number - this shop's
005000*        customers span several countries and a single mask
005010*        would reject half of them, see the sister note in
005020*        M0195 below.
005030         EXEC SQL
005040             UPDATE CUSTOMER
005050             SET CUST_ADDRESS = :CUST-ADDRESS,
005060                 CUST_PHONE   = :CUST-PHONE
005070             WHERE CUST_ID = :CUST-ID
005080         END-EXEC
005090
005100         IF SQLCODE = ZERO
005110             DISPLAY 'Adressuppgifterna har uppdaterats!'
005120         ELSE
005130             DISPLAY 'Ett problem uppstod vid uppdateringen!'
005140
005150             MOVE  SQLCODE     TO wn-msg-sqlcode
005160             MOVE 'CUSTOMER'   TO wc-msg-tblcurs
005170             MOVE 'M0150-update-customer-address'
005180                               TO wc-msg-para
005190
005200             PERFORM Z0900-error-routine
005210         END-IF
005220
005230     ELSE
005240         DISPLAY 'Ogiltigt id nummer - se meny 71'
005250     END-IF
005260     .
005270*************************************************************
005280
005290*    adds a new customer to the roster.  CUST-ID is a
005300*    generated key (same date-stamp/sequence recipe the
005310*    posting runs use), not an operator-typed number - the
005320*    operator never sees a key to get wrong until the new
005330*    id prints back out at the end.
005340 M0160-add-customer.
005350
005360*    four prompts, one INSERT - no confirmation step before
005370*    the row is written, unlike delete below; a mis-keyed
005380*    field here is fixed with menu 72, not by backing out.
005390     DISPLAY HEADLINE
005400     DISPLAY 'Ge kundens namn'
005410     DISPLAY ': ' WITH NO ADVANCING
005420     ACCEPT CUST-NAME(1:100)
005430
005440     DISPLAY 'Ge kundens epostadress'
005450     DISPLAY ': ' WITH NO ADVANCING
005460     ACCEPT CUST-EMAIL(1:100)
005470
005480     DISPLAY 'Ge kundens adress'
005490     DISPLAY ': ' WITH NO ADVANCING
005500     ACCEPT CUST-ADDRESS(1:200)
005510
005520     DISPLAY 'Ge kundens telefonnummer'
005530     DISPLAY ': ' WITH NO ADVANCING
005540     ACCEPT CUST-PHONE(1:20)
005550
005560*    the company a new customer bills through must already
005570*    exist - no validation of the id happens here, the same
005580*    as the posting programs trust an operator-keyed company
005590*    id rather than looking it up twice.
005600     DISPLAY 'Ge bolagets id som ager denna kund'
005610     DISPLAY ': ' WITH NO ADVANCING
005620     ACCEPT CUST-COMPANY-ID(1:36)
005630
005640     PERFORM M0195-validate-customer
005650     IF valid-customer
005660
005670*        a brand-new customer has no CUST-ID yet to exclude,
005680*        so this duplicate check (unlike M0140's) looks at
005690*        every row in the table.
005700         MOVE ZERO TO w9-email-dup-count
005710         EXEC SQL
005720             SELECT COUNT(*)
005730               INTO :w9-email-dup-count
005740               FROM CUSTOMER
005750              WHERE CUST_EMAIL = :CUST-EMAIL
005760         END-EXEC
005770
005780         IF w9-email-dup-count NOT = ZERO
005790             DISPLAY 'Epostadressen anvands redan av en kund!'
005800         ELSE
005810             PERFORM M0165-generate-customer-id
005820
005830             EXEC SQL
005840                 INSERT INTO CUSTOMER
005850                     (CUST_ID, CUST_NAME, CUST_EMAIL,
005860                      CUST_ADDRESS, CUST_PHONE,
005870                      CUST_COMPANY_ID)
005880                 VALUES
005890                     (:CUST-ID, :CUST-NAME, :CUST-EMAIL,
005900                      :CUST-ADDRESS, :CUST-PHONE,
005910                      :CUST-COMPANY-ID)
005920             END-EXEC
005930
005940             IF SQLCODE NOT = ZERO
005950                 DISPLAY 'Kunden kunde inte laggas till!'
005960
005970                 MOVE  SQLCODE     TO wn-msg-sqlcode
005980                 MOVE 'CUSTOMER'   TO wc-msg-tblcurs
005990                 MOVE 'M0160-add-customer' TO wc-msg-para
006000
006010                 PERFORM Z0900-error-routine
006020             ELSE
006030                 DISPLAY 'Kunden har lagts till i registret!'
006040                 DISPLAY 'Nytt kund-id: ' CUST-ID
006050             END-IF
006060         END-IF
006070
006080     ELSE
006090         DISPLAY 'Kunden kunde inte valideras - se ovan'
006100     END-IF
006110     .
006120*-------------------------------------------------------------
006130
006140*    builds a CUS-yymmdd-nnnnnn key the same way the ledger
006150*    posting runs build PMT-ID/INV-ID/LI-ID - a date stamp,
006160*    a dash, and a sequence number bumped once per call.
006170*    the sequence number resets to zero every time this
006180*    screen is reloaded (IS INITIAL above), so it only has to
006190*    stay unique within one operator session, same as the
006200*    posting programs' own run-scoped sequence counters.
006210 M0165-generate-customer-id.
006220     ADD 1 TO w9-cust-seq-nbr
006230     ACCEPT wc-cust-id-date-raw FROM DATE
006240     MOVE wc-cust-id-date-raw     TO wc-cust-id-date
006250     MOVE w9-cust-seq-nbr         TO wc-cust-id-seq
006260     MOVE generated-cust-id       TO CUST-ID
006270     .
006280*************************************************************
006290
006300*    validates the candidate CUST-NAME/CUST-EMAIL before an
006310*    add or a name/email change is written.  Name and email
006320*    may not be blank, and the email must carry an '@' with
006330*    at least one character either side of it.  Added under
006340*    PBS-0340 above after two customers landed with the same
006350*    address and no way to tell them apart on the phone.
006360*
006370*    deliberately does NOT check CUST-PHONE or CUST-ADDRESS -
006380*    see the note in M0150 above on why a format mask would
006390*    do more harm than good across this roster.
006400 M0195-validate-customer.
006410
006420     SET valid-customer TO TRUE
006430
006440     IF CUST-NAME = SPACE
006450         SET valid-customer TO FALSE
006460         DISPLAY 'Kundens namn far inte vara tomt'
006470     END-IF
006480
006490     IF valid-customer AND CUST-EMAIL = SPACE
006500         SET valid-customer TO FALSE
006510         DISPLAY 'Kundens epostadress far inte vara tom'
006520     END-IF
006530
006540*    INSPECT TALLYING counts every '@' in the field - exactly
006550*    one is required, zero or two-or-more are both rejected.
006560     IF valid-customer
006570         INSPECT CUST-EMAIL TALLYING w9-at-sign-pos
006580             FOR ALL '@'
006590         IF w9-at-sign-pos NOT = 1
006600             SET valid-customer TO FALSE
006610             DISPLAY 'Epostadressen maste innehalla ett @'
006620         END-IF
006630     END-IF
006640
006650*    CUST-EMAIL-LOCAL/CUST-EMAIL-AT-DOMAIN are REDEFINES views
006660*    of CUST-EMAIL split either side of the '@' - declared in
006670*    the CUSTOMER copybook, not in this program, so a blank
006680*    half on either side of the '@' catches "@pbs.se" and
006690*    "sven@" the same way.
006700     IF valid-customer
006710         IF CUST-EMAIL-LOCAL = SPACE
006720            OR CUST-EMAIL-AT-DOMAIN = SPACE
006730             SET valid-customer TO FALSE
006740             DISPLAY 'Epostadressen har fel format'
006750         END-IF
006760     END-IF
006770     .
006780*************************************************************
006790
006800*    removes a customer after an [y/N] confirmation - default
006810*    answer on a bare <Enter> is No, same as every other
006820*    confirmation prompt in this program, so a nervous
006830*    operator who just presses Enter does not lose a row.
006840 M0180-delete-customer.
006850
006860     PERFORM M0190-confirm-customer-id
006870     IF is-existing-id-number
006880
006890*        show name and email so the operator can double-check
006900*        this is really the customer they meant to pick.
006910         DISPLAY HEADLINE
006920         DISPLAY 'Foljande kund kommer att tas bort:'
006930         DISPLAY 'Namn: ' CUST-NAME
006940         DISPLAY 'Epost: ' CUST-EMAIL
006950         DISPLAY 'Ar du saker pa att du vill ta bort [y/N]?'
006960         DISPLAY ': ' WITH NO ADVANCING
006970
006980         ACCEPT wc-accept
006990         EVALUATE wc-accept-char1
007000*            only an explicit Y/y deletes the row - anything
007010*            else, including a bare <Enter>, falls to OTHER
007020             WHEN 'Y'
007030             WHEN 'y'
007040
007050                 EXEC SQL
007060                     DELETE FROM CUSTOMER
007070                     WHERE CUST_ID = :CUST-ID
007080                 END-EXEC
007090
007100                 IF SQLCODE = ZERO
007110                     DISPLAY HEADLINE
007120                     DISPLAY 'Kunden har tagits bort!'
007130                 ELSE
007140                     DISPLAY 'Ett problem uppstod vid borttag.'
007150
007160                     MOVE  SQLCODE     TO wn-msg-sqlcode
007170                     MOVE 'CUSTOMER'   TO wc-msg-tblcurs
007180                     MOVE 'M0180-delete-customer'
007190                                       TO wc-msg-para
007200
007210                     PERFORM Z0900-error-routine
007220                 END-IF
007230
007240             WHEN OTHER
007250                 DISPLAY HEADLINE
007260                 DISPLAY 'Borttagning avbrots av anvandaren'
007270         END-EVALUATE
007280
007290     ELSE
007300         DISPLAY 'Ogiltigt id nummer - se meny 71'
007310     END-IF
007320     .
007330*************************************************************
007340
007350*    reads an id number from the operator and looks it up;
007360*    sets is-existing-id-number on a hit so the callers above
007370*    all share one "not found" message instead of repeating
007380*    it after every lookup - a single place to change the
007390*    wording if it is ever translated.
007400 M0190-confirm-customer-id.
007410
007420     MOVE 'N' TO is-existing-id-number-switch
007430
007440     DISPLAY HEADLINE
007450     DISPLAY 'Ge kundens id-nummer (se meny 71)'
007460     DISPLAY ': ' WITH NO ADVANCING
007470     ACCEPT wc-cust-id-entry
007480
007490     EXEC SQL
007500         SELECT CUST_NAME, CUST_EMAIL, CUST_ADDRESS,
007510                CUST_PHONE, CUST_COMPANY_ID
007520           INTO :CUST-NAME, :CUST-EMAIL, :CUST-ADDRESS,
007530                :CUST-PHONE, :CUST-COMPANY-ID
007540           FROM CUSTOMER
007550          WHERE CUST_ID = :wc-cust-id-entry
007560     END-EXEC
007570
007580*    SQLSTATE "00000" is a clean hit; "02000" is a clean miss
007590*    (bad id number, not a database problem) and falls
007600*    straight through without calling Z0900; anything else is
007610*    a real error and is reported.
007620     IF SQLSTATE = "00000"
007630         MOVE wc-cust-id-entry TO CUST-ID
007640         SET is-existing-id-number TO TRUE
007650     ELSE
007660         IF SQLSTATE NOT = "02000"
007670
007680             MOVE  SQLCODE                TO wn-msg-sqlcode
007690             MOVE 'CUSTOMER'              TO wc-msg-tblcurs
007700             MOVE 'M0190-confirm-customer-id'
007710                                           TO wc-msg-para
007720
007730             PERFORM Z0900-error-routine
007740         END-IF
007750     END-IF
007760
007770     .
007780*************************************************************
007790
007800*    shared SQL-error trace/report paragraph - the body comes
007810*    from the COPYLIB member, identical to every other ledger
007820*    program that touches the database, so an operator who
007830*    has seen the message in one program recognizes it in
007840*    every other one.
007850 Z0900-error-routine.
007860
007870*    requires the ending dot (and no extension)!
007880     COPY Z0900-error-routine.
007890     .
