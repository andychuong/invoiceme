000100*************************************************************
000110*    COPYLIB-PAYMENT.CPY
000120*    Authors: Peter B, Bertil K and Sergejs S.
000130*    Purpose: Host-variable layout for the PAYMENT table -
000140*             one posted payment against an invoice.
000150*             Grew out of the old DEBTOR ledger-entry table
000160*             once the bank-giro posting run (record-payment)
000170*             began keeping its own payment history instead
000180*             of a single running debtor balance.
000190*    Initial Version Created: 1984-02-09
000200*-----------------------------------------------------------
000210*    CHANGE LOG
000220*    DATE       BY   TKT      DESCRIPTION
000230*    ---------- ---- -------- -------------------------------
000240*    1984-02-09 PB   INIT     Original DEBTOR ledger-entry
000250*                             table layout.
000260*    1995-02-27 SS   PBS-0423 Retired DEBTOR; payments are now
000270*                             posted one-per-PAYMENT-ID against
000280*                             the invoice they settle instead
000290*                             of a single debtor balance -
000300*                             renamed table and record PAYMENT.
000310*    1998-09-21 LH   PBS-Y2K  Year-2000 review - PMT-DATE
000320*                             already carries a 4-digit
000330*                             century, no change required.
000340*    2005-01-11 MT   PBS-0604  No layout change on PAYMENT
000350*                             itself - logged to keep this
000360*                             table's change log walking the
000370*                             same ledger-wide multi-tenant
000380*                             release as CUSTOMER/INVOICE
000390*                             (INV-COMPANY-ID); a payment still
000400*                             reaches its tenant only through
000410*                             PMT-INVOICE-ID, no change needed.
000420*-----------------------------------------------------------
000430     EXEC SQL DECLARE PAYMENT TABLE
000440     (
000450        PMT_ID                         CHAR (36)
000460                                       NOT NULL,
000470        PMT_INVOICE_ID                  CHAR (36)
000480                                       NOT NULL,
000490        PMT_AMOUNT                      DECIMAL (19, 2)
000500                                       NOT NULL,
000510        PMT_DATE                        INTEGER
000520                                       NOT NULL,
000530        PMT_METHOD                      CHAR (13)
000540                                       NOT NULL,
000550        PMT_REFERENCE                   CHAR (50)
000560     )
000570     END-EXEC.
000580
000590 01  PAYMENT-RECORD.
000600*        UUID primary key of the posted payment.
000610     05  PMT-ID                        PIC X(36).
000620*        FK to the INVOICE-RECORD this payment settles.
000630     05  PMT-INVOICE-ID                PIC X(36).
000640     05  PMT-AMOUNT                    PIC S9(17)V99 COMP-3.
000650     05  PMT-DATE                      PIC 9(08).
000660     05  PMT-METHOD                    PIC X(13).
000670         88  PMT-METHOD-BANK-TRANSFER  VALUE 'BANK_TRANSFER'.
000680         88  PMT-METHOD-CARD           VALUE 'CARD         '.
000690         88  PMT-METHOD-CASH           VALUE 'CASH         '.
000700         88  PMT-METHOD-CHECK          VALUE 'CHECK        '.
000710         88  PMT-METHOD-OTHER          VALUE 'OTHER        '.
000720         88  PMT-METHOD-KNOWN          VALUE 'BANK_TRANSFER'
000730                                              'CARD         '
000740                                              'CASH         '
000750                                              'CHECK        '
000760                                              'OTHER        '.
000770     05  PMT-REFERENCE                 PIC X(50).
000780     05  FILLER                        PIC X(08).
