000100*************************************************************
000110*    COPYLIB-Z0900-error-routine.cpy
000120*    Authors: Peter B, Bertil K and Sergejs S.
000130*    Purpose: Body of the Z0900-ERROR-ROUTINE paragraph,
000140*             COPYd into every ledger posting program right
000150*             after WN-MSG-SQLCODE/WC-MSG-TBLCURS/WC-MSG-PARA
000160*             have been filled in. Builds one trace line and
000170*             hands it to sqllog for the permanent record,
000180*             then tells the operator on the console.
000190*    Initial Version Created: 1985-04-02
000200*-----------------------------------------------------------
000210*    CHANGE LOG
000220*    DATE       BY   TKT      DESCRIPTION
000230*    ---------- ---- -------- -------------------------------
000240*    1985-04-02 BK   INIT     Original error-routine body.
000250*    1998-09-21 LH   PBS-Y2K  Year-2000 review - no change
000260*                             required.
000270*    2005-01-11 MT   PBS-0604  Wired up the DSNTIAR call - the
000280*                             message buffer in Z0900-error-
000290*                             wkstg had been declared and never
000300*                             CALLed since 1985.  DSNTIAR turns
000310*                             SQLCA into a plain-language line
000320*                             instead of a bare SQLCODE number,
000330*                             so the operator doesn't have to
000340*                             go look it up.  Also renamed the
000350*                             trace fields - see PBS-0604 in
000360*                             Z0900-error-wkstg.
000370*-----------------------------------------------------------
000380*    requires the ending dot (and no extension)!
000390     CALL 'DSNTIAR' USING SQLCA, WR-DSNTIAR-MSG-AREA,
000400                          WN-DSNTIAR-LINE-LEN
000410     MOVE WR-ERROR-TRACE-LINE TO WC-ERROR-LOG-LINE
000420     CALL 'sqllog' USING WC-ERROR-LOG-LINE
000430     DISPLAY 'SQL fel - se felloggen: ' WC-ERROR-LOG-LINE
000440     DISPLAY '   ' WC-DSNTIAR-MSG-LINE (1)
