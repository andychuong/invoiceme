000100*************************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    PbsSendInv.
000130 AUTHOR.        SERGEJS S.
000140 INSTALLATION.  PBS INVOICE PRINT BUREAU - GOTEBORG.
000150 DATE-WRITTEN.  1993-06-03.
000160 DATE-COMPILED.
000170 SECURITY.      PBS LEDGER - INTERNAL USE ONLY.
000180*************************************************************
000190*    PROGRAM:  PbsSendInv  (mark-invoice-sent.cbl)
000200*    PURPOSE:   Reads mark-sent transactions (code 03) off the
000210*               incoming invoice transaction file and flips a
000220*               DRAFT invoice to SENT.  Smallest of the four
000230*               ledger posting runs - one guard, one UPDATE,
000240*               no line items, no recalculation.
000250*-------------------------------------------------------------
000260*    CHANGE LOG
000270*    DATE       BY   TKT       DESCRIPTION
000280*    ---------- ---- --------- ----------------------------
000290*    1993-06-03 SS   PBS-0410  Original version - split out
000300*                              of update-invoice (PBS-0400)
000310*                              once it was clear marking an
000320*                              invoice SENT never touches the
000330*                              line items or the balance.
000340*    1998-09-21 LH   PBS-Y2K   Year-2000 review - no date
000350*                              fields on this transaction,
000360*                              no change required.
000370*    2005-01-11 MT   PBS-0604  Multi-tenant pass - no change to
000380*                              this program's own logic, carried
000390*                              forward so the change log tracks
000400*                              the same ledger-wide release as
000410*                              create-invoice/update-invoice.
000420*    2006-03-02 MT   PBS-0640  Guard was letting an invoice with
000430*                              no attached lines go SENT - added
000440*                              the INV-LINE-COUNT = ZERO reject
000450*                              below, same rule the order-entry
000460*                              screens already enforce before
000470*                              printing a statement.
000480*    2006-11-25 MT   PBS-0664  Pulled WC-TRAILER-COUNT out of
000490*                              WS-COUNTERS and back down to a
000500*                              standalone 77-level item - it is
000510*                              not part of a record, same
000520*                              reasoning as the 77-level
000530*                              pull-outs in pbs.cbl, custmaint
000540*                              and create-invoice.
000550*    2006-12-04 MT   PBS-0669  TRANFILE was wired up as an
000560*                              EXEC SQL INCLUDE alongside the
000570*                              DCLGEN members - it carries no
000580*                              EXEC SQL DECLARE TABLE of its own,
000590*                              it is a plain coded-record layout,
000600*                              so it is COPYd the ordinary way
000610*                              instead, same as Z0900-error-
000620*                              wkstg below it.
000630*-------------------------------------------------------------
000640 ENVIRONMENT DIVISION.
000650*-------------------------------------------------------------
000660 CONFIGURATION SECTION.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710*    incoming mark-sent transactions - code 03 lines only,
000720*    same 250-byte three-record-type shape every posting run
000730*    in this ledger reads.
000740     SELECT  SENDTRANS     ASSIGN TO 'SENDTRAN'
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS TRANFIL-FS.
000770
000780*    anything S0200's guard rejects is copied here verbatim
000790*    for an operator to look at by hand.
000800     SELECT  SENDBADFILE   ASSIGN TO 'SENDBAD'
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS BADFIL-FS.
000830
000840*************************************************************
000850 DATA DIVISION.
000860*-------------------------------------------------------------
000870 FILE SECTION.
000880*    raw transaction record - the real layout lives in
000890*    TRANFILE-RECORD (COPY TRANFILE further down), this FD
000900*    record only ever reads a whole line in at once.
000910 FD  SENDTRANS.
000920 01  FD-SENDTRANS-POST.
000930     05  FD-TRAN-CODE               PIC X(02).
000940     05  FILLER                     PIC X(248).
000950
000960*    rejected-record output, same width as the input so a
000970*    rejected line can be MOVEd straight across.
000980 FD  SENDBADFILE.
000990 01  FD-SENDBADFILE-POST.
001000     05  FD-BAD-TEXT                PIC X(242).
001010     05  FILLER                     PIC X(08).
001020
001030*************************************************************
001040 WORKING-STORAGE SECTION.
001050*-------------------------------------------------------------
001060*    EOF drives the main read loop in 000-MARK-INVOICES-SENT;
001070*    VALID-TRANSACTION is reset at the top of every
001080*    transaction and tripped false by any failed check in
001090*    S0200.
001100 01  WS-SWITCHES.
001110     05  WS-END-OF-FILE-SW          PIC X VALUE 'N'.
001120         88  EOF                        VALUE 'Y'.
001130     05  WS-VALID-TRAN-SW           PIC X VALUE 'Y'.
001140         88  VALID-TRANSACTION          VALUE 'Y'.
001150     05  FILLER                     PIC X(08) VALUE SPACE.
001160
001170 01  WS-FILE-STATUS.
001180     05  TRANFIL-FS                 PIC XX.
001190         88  TRANFIL-SUCCESSFUL          VALUE '00'.
001200     05  BADFIL-FS                  PIC XX.
001210         88  BADFIL-SUCCESSFUL           VALUE '00'.
001220     05  FILLER                     PIC X(08) VALUE SPACE.
001230
001240*    run totals for S0300-TERMINATE's end-of-job report.
001250 01  WS-COUNTERS.
001260     05  WC-SENT-COUNT              PIC 9(08) COMP VALUE ZERO.
001270     05  WC-REJECT-COUNT            PIC 9(08) COMP VALUE ZERO.
001280     05  FILLER                     PIC X(08) VALUE SPACE.
001290
001300*    WC-TRAILER-COUNT pulled out to a standalone 77-level item
001310*    under PBS-0664 above - it never belonged inside a record,
001320*    same reasoning as the 77-level pull-outs in pbs.cbl,
001330*    custmaint and create-invoice.
001340 77  WC-TRAILER-COUNT           PIC 9(08) COMP VALUE ZERO.
001350
001360*    two alternate views of today's invoice-id work field -
001370*    kept as REDEFINES the way the other posting runs do,
001380*    even though this program only ever uses the first one.
001390 01  WS-INVOICE-KEY-WORK.
001400     05  WS-INVOICE-ID-ALPHA        PIC X(36).
001410 01  WS-INVOICE-KEY-NUMERIC REDEFINES WS-INVOICE-KEY-WORK.
001420     05  WS-INVOICE-ID-DIGITS       PIC 9(36).
001430
001440*    SQLCA/CUSTOMER/INVOICE are DCLGEN host-variable members,
001450*    brought in the DB2 precompiler's own way; TRANFILE below
001460*    is a plain file-record layout, not a host-variable
001470*    structure, so it is COPYd the ordinary way instead.
001480     EXEC SQL INCLUDE SQLCA      END-EXEC.
001490     EXEC SQL INCLUDE CUSTOMER   END-EXEC.
001500     EXEC SQL INCLUDE INVOICE    END-EXEC.
001510
001520     COPY TRANFILE.
001530
001540     COPY Z0900-error-wkstg.
001550
001560*************************************************************
001570 PROCEDURE DIVISION.
001580*-------------------------------------------------------------
001590*    mainline - a straight read/post loop, no restart logic.
001600*    a re-run after a failed job simply reprocesses the whole
001610*    transaction file; S0200's DRAFT-only guard makes that
001620*    safe since an invoice already SENT cannot be marked
001630*    SENT again.
001640 000-MARK-INVOICES-SENT.
001650     MOVE 'mark-invoice-sent.cbl' TO WC-MSG-SRCFILE
001660     PERFORM B0100-INITIALIZE
001670     PERFORM S0100-READ-TRANSACTION-FILE UNTIL EOF
001680     PERFORM S0300-TERMINATE
001690     STOP RUN
001700     .
001710*************************************************************
001720
001730 B0100-INITIALIZE.
001740     MOVE 'N' TO WS-END-OF-FILE-SW
001750     MOVE ZERO TO WC-SENT-COUNT WC-REJECT-COUNT
001760                  WC-TRAILER-COUNT
001770     OPEN INPUT  SENDTRANS
001780          OUTPUT SENDBADFILE
001790     IF NOT TRANFIL-SUCCESSFUL
001800         SET EOF TO TRUE
001810         DISPLAY 'SENDINV - kan inte oppna transaktionsfilen'
001820     ELSE
001830         PERFORM B0150-READ-NEXT-TRAN
001840     END-IF
001850     .
001860*-------------------------------------------------------------
001870*    TRANFILE-RECORD layout (COPY TRANFILE) carries all three
001880*    record shapes this ledger's transaction files use - the
001890*    TRAN-CODE byte in front tells EVALUATE below which one
001900*    is actually sitting in the buffer.
001910 B0150-READ-NEXT-TRAN.
001920     READ SENDTRANS INTO TRANFILE-RECORD
001930         AT END
001940             SET EOF TO TRUE
001950     END-READ
001960     .
001970*-------------------------------------------------------------
001980*    TRAN-CODE dispatch - only code 03 (mark-sent) and the
001990*    trailer code do anything here; any other code reaching
002000*    this file is silently skipped, it belongs to one of the
002010*    other three posting runs that share the same file shape.
002020
002030 S0100-READ-TRANSACTION-FILE.
002040     MOVE 'Y' TO WS-VALID-TRAN-SW
002050     EVALUATE TRUE
002060         WHEN TRAN-IS-MARK-SENT
002070             PERFORM S0150-MARK-SENT-POST
002080         WHEN TRAN-IS-TRAILER
002090             ADD 1 TO WC-TRAILER-COUNT
002100         WHEN OTHER
002110             CONTINUE
002120     END-EVALUATE
002130     PERFORM B0150-READ-NEXT-TRAN
002140     .
002150*************************************************************
002160*    drives one mark-sent transaction through the guard and,
002170*    if it survives, the UPDATE - a rejected one is copied to
002180*    SENDBADFILE verbatim for an operator to fix by hand.
002190
002200 S0150-MARK-SENT-POST.
002210     MOVE TMS-INVOICE-ID TO INV-ID
002220     PERFORM S0200-VALIDATE-SENT-GUARD
002230     IF VALID-TRANSACTION
002240         PERFORM S0250-UPDATE-INVOICE-STATUS
002250         ADD 1 TO WC-SENT-COUNT
002260     ELSE
002270         ADD 1 TO WC-REJECT-COUNT
002280         MOVE FD-SENDTRANS-POST TO FD-BAD-TEXT
002290         PERFORM WRITE-BAD-FILE
002300     END-IF
002310     .
002320*-------------------------------------------------------------
002330
002340*    guard: invoice must exist, must be DRAFT (SENT and PAID
002350*    are final as far as this run is concerned - an invoice
002360*    already SENT or PAID cannot be marked SENT again), must
002370*    carry at least one line item (2006-03-02 MT PBS-0640 - a
002380*    header with nothing attached is not a statement, it is an
002390*    empty shell, and must not go out SENT), and if a company
002400*    reference came along on the transaction it must agree with
002410*    the invoice's own company - a company cannot mark another
002420*    company's invoice SENT.
002430 S0200-VALIDATE-SENT-GUARD.
002440     EXEC SQL
002450         SELECT INV_STATUS, INV_COMPANY_ID, INV_LINE_COUNT
002460           INTO :INV-STATUS, :INV-COMPANY-ID, :INV-LINE-COUNT
002470           FROM INVOICE
002480          WHERE INV_ID = :INV-ID
002490     END-EXEC
002500     IF SQLCODE NOT = ZERO
002510         MOVE 'N' TO WS-VALID-TRAN-SW
002520         DISPLAY ' Fakturan hittades inte: ' INV-ID
002530     END-IF
002540     IF VALID-TRANSACTION AND NOT INV-STATUS-DRAFT
002550         MOVE 'N' TO WS-VALID-TRAN-SW
002560         DISPLAY ' Fakturan ar redan skickad eller betald'
002570     END-IF
002580     IF VALID-TRANSACTION AND INV-LINE-COUNT = ZERO
002590         MOVE 'N' TO WS-VALID-TRAN-SW
002600         DISPLAY ' Fakturan har inga fakturarader'
002610     END-IF
002620     IF VALID-TRANSACTION AND TMS-COMPANY-ID NOT = SPACE
002630         IF TMS-COMPANY-ID NOT = INV-COMPANY-ID
002640             MOVE 'N' TO WS-VALID-TRAN-SW
002650             DISPLAY ' Fakturan hor inte till angivet bolag'
002660         END-IF
002670     END-IF
002680     .
002690*-------------------------------------------------------------
002700*    flips the status column only - no other field on the
002710*    invoice row changes when it goes SENT.
002720 S0250-UPDATE-INVOICE-STATUS.
002730     MOVE 'SENT' TO INV-STATUS
002740     EXEC SQL
002750         UPDATE INVOICE
002760            SET INV_STATUS = :INV-STATUS
002770          WHERE INV_ID = :INV-ID
002780     END-EXEC
002790     IF SQLCODE NOT = ZERO
002800         MOVE SQLCODE TO WN-MSG-SQLCODE
002810         MOVE 'INVOICE' TO WC-MSG-TBLCURS
002820         MOVE 'S0250-UPDATE-INVOICE-STATUS' TO WC-MSG-PARA
002830         PERFORM Z0900-ERROR-ROUTINE
002840     END-IF
002850     .
002860*************************************************************
002870*    shared SQL-error trace/report paragraph - body comes
002880*    from the COPYLIB member, same wording every ledger
002890*    posting program uses when a SELECT/UPDATE fails.
002900
002910 Z0900-ERROR-ROUTINE.
002920     COPY Z0900-error-routine.
002930     .
002940*-------------------------------------------------------------
002950*    copies the rejected transaction record onto SENDBADFILE
002960*    verbatim - nothing here attempts to repair it.
002970
002980 WRITE-BAD-FILE.
002990     WRITE FD-SENDBADFILE-POST
003000     DISPLAY ' *** Se avvisade poster i SENDBAD !!! '
003010     .
003020*-------------------------------------------------------------
003030*    end-of-job report - three counts, no balances or totals
003040*    since this run never touches either.
003050
003060 S0300-TERMINATE.
003070     CLOSE SENDTRANS SENDBADFILE
003080     DISPLAY ' Antal skickade fakturor : ' WC-SENT-COUNT
003090     DISPLAY ' Antal avvisade poster   : ' WC-REJECT-COUNT
003100     DISPLAY ' Antal stopposter lasta   : ' WC-TRAILER-COUNT
003110     .
