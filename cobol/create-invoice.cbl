000100*************************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    PbsMakeInv.
000130 AUTHOR.        PETER B.
000140 INSTALLATION.  PBS INVOICE PRINT BUREAU - GOTEBORG.
000150 DATE-WRITTEN.  1984-09-12.
000160 DATE-COMPILED.
000170 SECURITY.      PBS LEDGER - INTERNAL USE ONLY.
000180*************************************************************
000190*    PROGRAM:  PbsMakeInv  (create-invoice.cbl)
000200*    PURPOSE:   Reads new-invoice transactions (code 01
000210*               header followed by zero or more code 02
000220*               line items) off the incoming invoice
000230*               transaction file, validates the customer
000240*               reference and header fields, writes the new
000250*               INVOICE/LINEITEM rows and keeps the header
000260*               total/balance/line-count in step as each
000270*               line is posted.  Started life as the nightly
000280*               sweep that printed .tex statements for every
000290*               invoice on file (submit-invoices); retargeted
000300*               to build brand new invoices from a
000310*               transaction file instead of printing old
000320*               ones.
000330*-------------------------------------------------------------
000340*    CHANGE LOG
000350*    DATE       BY   TKT       DESCRIPTION
000360*    ---------- ---- --------- ----------------------------
000370*    1984-09-12 PB   INIT      Original nightly statement
000380*                              print sweep (customer/invoice/
000390*                              item cursor walk, one .tex
000400*                              file per invoice).
000410*    1989-04-03 BK   PBS-0260  Dropped the .tex print-file
000420*                              step; this run now only reads
000430*                              and posts, print formatting
000440*                              moved to a separate job.
000450*    1993-05-18 SS   PBS-0399  Retargeted from the ITEM
000460*                              catalogue cursor to free-text
000470*                              LINEITEM rows read off the
000480*                              transaction file.
000490*    1998-09-21 LH   PBS-Y2K   Year-2000 review - invoice
000500*                              number generation and the
000510*                              issue/due date fields already
000520*                              carry a 4-digit century, no
000530*                              change required.
000540*    2002-10-08 MT   PBS-0520  Line-item total is now re-
000550*                              summed from LINEITEM after
000560*                              every posted line instead of
000570*                              accumulated in working storage,
000580*                              so a re-run can never drift.
000590*    2005-01-11 MT   PBS-0604  INV-COMPANY-ID is now inherited
000600*                              from the customer's company at
000610*                              creation time for the multi-
000620*                              tenant roster.
000630*    2006-11-22 MT   PBS-0663  Pulled WC-REJECT-COUNT and
000640*                              WC-TRAILER-COUNT out of
000650*                              WS-COUNTERS and back down to
000660*                              standalone 77-level items -
000670*                              neither one is part of a
000680*                              record, same reasoning as the
000690*                              77-level pull-out in pbs.cbl.
000700*    2006-12-04 MT   PBS-0667  TRANFILE was wired up as an
000710*                              EXEC SQL INCLUDE alongside the
000720*                              DCLGEN members - it carries no
000730*                              EXEC SQL DECLARE TABLE of its own,
000740*                              it is a plain coded-record layout,
000750*                              so it is COPYd the ordinary way
000760*                              instead, same as Z0900-error-
000770*                              wkstg below it.
000780*-------------------------------------------------------------
000790 ENVIRONMENT DIVISION.
000800*-------------------------------------------------------------
000810 CONFIGURATION SECTION.
000820 SPECIAL-NAMES.
000830     C01 IS TOP-OF-FORM.
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860*    incoming batch of new-invoice transactions - header/line/
000870*    trailer records, same three-record-type shape sqllog's
000880*    callers and the other posting runs all read.
000890     SELECT  INVTRANS  ASSIGN TO 'INVTRANS'
000900         ORGANIZATION IS LINE SEQUENTIAL
000910         FILE STATUS IS TRANFIL-FS.
000920
000930*    rejected transaction records - anything that fails
000940*    C0200's validation, or a code-02 line with no open
000950*    header, is copied here verbatim for an operator to look
000960*    at and correct by hand.
000970     SELECT  INVBADFILE ASSIGN TO 'INVBADFL'
000980         ORGANIZATION IS LINE SEQUENTIAL
000990         FILE STATUS IS BADFIL-FS.
001000
001010*************************************************************
001020 DATA DIVISION.
001030*-------------------------------------------------------------
001040 FILE SECTION.
001050*    raw 250-byte transaction record - the real layout lives
001060*    in TRANFILE-RECORD below (COPY TRANFILE), this FD record
001070*    is only ever used to read a whole line in at once.
001080 FD  INVTRANS.
001090 01  FD-INVTRANS-POST.
001100     05  FD-TRAN-CODE               PIC X(02).
001110     05  FILLER                     PIC X(248).
001120
001130*    rejected-record output - same 250-byte width as the
001140*    input so a rejected line can be MOVEd straight across.
001150 FD  INVBADFILE.
001160 01  FD-INVBADFILE-POST.
001170     05  FD-BAD-TEXT                PIC X(242).
001180     05  FILLER                     PIC X(08).
001190
001200*************************************************************
001210 WORKING-STORAGE SECTION.
001220*-------------------------------------------------------------
001230*    EOF drives the main read loop in 000-CREATE-INVOICES;
001240*    VALID-TRANSACTION is reset at the top of every
001250*    transaction and tripped false by any failed check in
001260*    C0200; WS-INVOICE-ACTIVE says whether a header is
001270*    currently open for the code-02 lines behind it to post
001280*    against.
001290 01  WS-SWITCHES.
001300     05  WS-END-OF-FILE-SW          PIC X VALUE 'N'.
001310         88  EOF                        VALUE 'Y'.
001320     05  WS-VALID-TRAN-SW           PIC X VALUE 'Y'.
001330         88  VALID-TRANSACTION          VALUE 'Y'.
001340     05  WS-INVOICE-ACTIVE-SW       PIC X VALUE 'N'.
001350         88  WS-INVOICE-ACTIVE          VALUE 'Y'.
001360     05  FILLER                     PIC X(08) VALUE SPACE.
001370
001380 01  WS-FILE-STATUS.
001390     05  TRANFIL-FS                 PIC XX.
001400         88  TRANFIL-SUCCESSFUL          VALUE '00'.
001410     05  BADFIL-FS                  PIC XX.
001420         88  BADFIL-SUCCESSFUL           VALUE '00'.
001430     05  FILLER                     PIC X(08) VALUE SPACE.
001440
001450*    run totals for the end-of-job report in C0500-TERMINATE,
001460*    plus the run-local sequence counters C0250/C0320 bump for
001470*    every new invoice/line-item key.
001480 01  WS-COUNTERS.
001490     05  WC-INVOICE-COUNT           PIC 9(08) COMP VALUE ZERO.
001500     05  WC-LINE-ITEM-COUNT         PIC 9(08) COMP VALUE ZERO.
001510     05  WC-INVOICE-SEQ-NBR         PIC 9(08) COMP VALUE ZERO.
001520     05  WC-LINE-SEQ-NBR            PIC 9(08) COMP VALUE ZERO.
001530     05  FILLER                     PIC X(08) VALUE SPACE.
001540
001550*    the reject/trailer counts never belonged inside a record -
001560*    pulled out to standalone 77-level items under PBS-0663
001570*    above, same reasoning as the 77-level pull-out in
001580*    pbs.cbl and custmaint.
001590 77  WC-REJECT-COUNT                PIC 9(08) COMP VALUE ZERO.
001600 77  WC-TRAILER-COUNT               PIC 9(08) COMP VALUE ZERO.
001610
001620*    surrogate-key recipe for INV-ID / LI-ID - a date stamp
001630*    plus a run-local sequence number, no UUID library on
001640*    this box.  Shape kept deliberately unlike INV-NUMBER so
001650*    the two are never confused on a listing.
001660 01  WS-KEY-WORK.
001670     05  WS-GENERATED-INV-ID.
001680         10  FILLER                 PIC X(04) VALUE 'IVK-'.
001690         10  WS-KEY-ID-DATE         PIC 9(08).
001700         10  FILLER                 PIC X(01) VALUE '-'.
001710         10  WS-KEY-ID-SEQ          PIC 9(06).
001720         10  FILLER                 PIC X(17) VALUE SPACE.
001730     05  WS-GENERATED-LI-ID.
001740         10  FILLER                 PIC X(04) VALUE 'LIN-'.
001750         10  WS-LI-ID-DATE          PIC 9(08).
001760         10  FILLER                 PIC X(01) VALUE '-'.
001770         10  WS-LI-ID-SEQ           PIC 9(06).
001780         10  FILLER                 PIC X(17) VALUE SPACE.
001790     05  FILLER                     PIC X(08) VALUE SPACE.
001800
001810*    invoice-number generator work area (C0250/C0260) - the
001820*    8-digit sequence component and the 8-character pseudo-
001830*    hex suffix, built one digit at a time off the hex table
001840*    below.
001850 01  WS-INVNO-WORK.
001860     05  WS-INVNO-SEQ-DISPLAY       PIC 9(08).
001870     05  WS-INVNO-HEX-SUFFIX        PIC X(08) VALUE SPACE.
001880     05  WS-HEX-IX                 PIC 9(02) COMP VALUE ZERO.
001890     05  WS-HEX-SEED                PIC 9(09) COMP VALUE ZERO.
001900     05  WS-HEX-QUOT                PIC 9(09) COMP VALUE ZERO.
001910     05  WS-HEX-REM                 PIC 9(02) COMP VALUE ZERO.
001920     05  FILLER                     PIC X(08) VALUE SPACE.
001930
001940 01  WS-HEX-DIGITS.
001950     05  FILLER                     PIC X(16) VALUE
001960                                         '0123456789ABCDEF'.
001970 01  WS-HEX-TABLE REDEFINES WS-HEX-DIGITS.
001980     05  WS-HEX-CHAR                PIC X(01) OCCURS 16 TIMES.
001990
002000*    line/total recalculation work area (C0400).
002010 01  WS-RECALC-WORK.
002020     05  WS-LINE-TOTAL              PIC S9(17)V99 COMP-3
002030                                         VALUE ZERO.
002040     05  WS-LINE-COUNT              PIC 9(08) COMP VALUE ZERO.
002050     05  FILLER                     PIC X(08) VALUE SPACE.
002060
002070*    SQLCA/CUSTOMER/INVOICE/LINEITEM are DCLGEN host-variable
002080*    members, brought in the DB2 precompiler's own way; TRANFILE
002090*    below is a plain file-record layout, not a host-variable
002100*    structure, so it is COPYd the ordinary way instead.
002110     EXEC SQL INCLUDE SQLCA      END-EXEC.
002120     EXEC SQL INCLUDE CUSTOMER   END-EXEC.
002130     EXEC SQL INCLUDE INVOICE    END-EXEC.
002140     EXEC SQL INCLUDE LINEITEM   END-EXEC.
002150
002160     COPY TRANFILE.
002170
002180     COPY Z0900-error-wkstg.
002190
002200*************************************************************
002210 PROCEDURE DIVISION.
002220*-------------------------------------------------------------
002230*    mainline - open the files, read and post every
002240*    transaction on INVTRANS, print the end-of-job counts,
002250*    done.  No restart logic; a re-run of a partly-posted
002260*    file would create duplicate invoices, so the operator
002270*    run-book calls for re-keying a fresh transaction file
002280*    rather than resubmitting this one.
002290 000-CREATE-INVOICES.
002300     MOVE 'create-invoice.cbl'    TO WC-MSG-SRCFILE
002310     PERFORM B0100-INITIALIZE
002320     PERFORM C0100-READ-TRANSACTION-FILE UNTIL EOF
002330     PERFORM C0500-TERMINATE
002340     STOP RUN
002350     .
002360*************************************************************
002370
002380*    opens both files and primes the read loop with the
002390*    first transaction record - a failed OPEN on INVTRANS
002400*    sets EOF straight away so the main PERFORM UNTIL falls
002410*    through without ever touching an unopened file.
002420 B0100-INITIALIZE.
002430     MOVE 'N' TO WS-END-OF-FILE-SW
002440     MOVE 'N' TO WS-INVOICE-ACTIVE-SW
002450     MOVE ZERO TO WC-INVOICE-COUNT WC-LINE-ITEM-COUNT
002460                  WC-INVOICE-SEQ-NBR WC-LINE-SEQ-NBR
002470     MOVE ZERO TO WC-REJECT-COUNT WC-TRAILER-COUNT
002480     OPEN INPUT  INVTRANS
002490          OUTPUT INVBADFILE
002500     IF NOT TRANFIL-SUCCESSFUL
002510         SET EOF TO TRUE
002520         DISPLAY 'INVMAKE - kan inte oppna transaktionsfilen'
002530     ELSE
002540         PERFORM B0150-READ-NEXT-TRAN
002550     END-IF
002560     .
002570*-------------------------------------------------------------
002580
002590*    one record at a time off INVTRANS into TRANFILE-RECORD
002600*    (the layout COPYd from TRANFILE above) - the TRAN-CODE
002610*    at the front of the record tells C0100 below which kind
002620*    of row just came in.
002630 B0150-READ-NEXT-TRAN.
002640     READ INVTRANS INTO TRANFILE-RECORD
002650         AT END
002660             SET EOF TO TRUE
002670     END-READ
002680     .
002690*-------------------------------------------------------------
002700*    dispatches the record just read by its TRAN-CODE (01
002710*    header, 02 line item, 99 trailer - the 88-levels are
002720*    declared on TRAN-CODE in the TRANFILE copybook) and then
002730*    reads the next one, so this paragraph both processes
002740*    and advances in the same pass.
002750 C0100-READ-TRANSACTION-FILE.
002760     MOVE 'Y' TO WS-VALID-TRAN-SW
002770     EVALUATE TRUE
002780         WHEN TRAN-IS-INVOICE-HEADER
002790             PERFORM C0150-INVOICE-HEADER-POST
002800         WHEN TRAN-IS-LINE-ITEM
002810             PERFORM C0180-LINE-ITEM-POST
002820         WHEN TRAN-IS-TRAILER
002830             ADD 1 TO WC-TRAILER-COUNT
002840*            neither a recognised header, line nor trailer -
002850*            silently skipped rather than routed to the bad
002860*            file, since a blank or comment line in the
002870*            transaction file is not itself an error.
002880         WHEN OTHER
002890             CONTINUE
002900     END-EVALUATE
002910     PERFORM B0150-READ-NEXT-TRAN
002920     .
002930*************************************************************
002940
002950*    Opens a new invoice - validates the header, generates
002960*    the invoice number and writes the DRAFT header at
002970*    TOTAL-AMOUNT/BALANCE = 0.  Leaves WS-INVOICE-ACTIVE set
002980*    so the code-02 lines that follow know where to post.
002990 C0150-INVOICE-HEADER-POST.
003000     SET WS-INVOICE-ACTIVE TO FALSE
003010     PERFORM C0200-VALIDATE-INVOICE-HEADER
003020     IF VALID-TRANSACTION
003030         PERFORM C0250-GENERATE-INVOICE-NUMBER
003040         PERFORM C0270-WRITE-INVOICE-HEADER
003050         SET WS-INVOICE-ACTIVE TO TRUE
003060         ADD 1 TO WC-INVOICE-COUNT
003070     ELSE
003080         ADD 1 TO WC-REJECT-COUNT
003090         MOVE FD-INVTRANS-POST TO FD-BAD-TEXT
003100         PERFORM WRITE-BAD-FILE
003110     END-IF
003120     .
003130*-------------------------------------------------------------
003140
003150*    every check below falls through once VALID-TRANSACTION
003160*    has already gone false - the first failure wins and the
003170*    rest are skipped, so the operator sees one clean message
003180*    instead of a pile of them for the same bad record.
003190 C0200-VALIDATE-INVOICE-HEADER.
003200     IF TIH-CUSTOMER-ID = SPACE
003210         MOVE 'N' TO WS-VALID-TRAN-SW
003220         DISPLAY ' Kundreferens saknas pa fakturan'
003230     END-IF
003240     IF VALID-TRANSACTION AND TIH-ISSUE-DATE = ZERO
003250         MOVE 'N' TO WS-VALID-TRAN-SW
003260         DISPLAY ' Fakturadatum saknas'
003270     END-IF
003280     IF VALID-TRANSACTION AND TIH-DUE-DATE = ZERO
003290         MOVE 'N' TO WS-VALID-TRAN-SW
003300         DISPLAY ' Forfallodatum saknas'
003310     END-IF
003320     IF VALID-TRANSACTION AND TIH-DUE-DATE < TIH-ISSUE-DATE
003330         MOVE 'N' TO WS-VALID-TRAN-SW
003340         DISPLAY ' Forfallodatum far inte vara fore fakturadatum'
003350     END-IF
003360*    the customer must exist, and its CUST-COMPANY-ID is
003370*    picked up here for C0270 to copy straight onto the new
003380*    invoice row further down - this is the only place in
003390*    the program that reads the CUSTOMER table.
003400     IF VALID-TRANSACTION
003410         EXEC SQL
003420             SELECT CUST_COMPANY_ID
003430               INTO :CUST-COMPANY-ID
003440               FROM CUSTOMER
003450              WHERE CUST_ID = :TIH-CUSTOMER-ID
003460         END-EXEC
003470         IF SQLCODE NOT = ZERO
003480             MOVE 'N' TO WS-VALID-TRAN-SW
003490             DISPLAY ' Kunden hittades inte: ' TIH-CUSTOMER-ID
003500         END-IF
003510     END-IF
003520*    TIH-COMPANY-ID is optional on the transaction - when the
003530*    sending system does supply one it must agree with the
003540*    customer's own company, a cross-tenant sanity check
003550*    added for the multi-tenant roster (see PBS-0604 above).
003560     IF VALID-TRANSACTION AND TIH-COMPANY-ID NOT = SPACE
003570         AND TIH-COMPANY-ID NOT = CUST-COMPANY-ID
003580         MOVE 'N' TO WS-VALID-TRAN-SW
003590         DISPLAY ' Foretags-ID stammer inte med kunden'
003600     END-IF
003610     .
003620*-------------------------------------------------------------
003630
003640*    INV-NUMBER recipe: 'INV-' + 8-digit run-local sequence
003650*    + '-' + 8 pseudo-hex characters picked off WS-HEX-TABLE.
003660*    No randomness library on this box; uniqueness of the
003670*    run-local sequence component is what carries the
003680*    invariant.
003690 C0250-GENERATE-INVOICE-NUMBER.
003700     ADD 1 TO WC-INVOICE-SEQ-NBR
003710     MOVE WC-INVOICE-SEQ-NBR TO WS-INVNO-SEQ-DISPLAY
003720     MOVE SPACE TO WS-INVNO-HEX-SUFFIX
003730     PERFORM C0260-PICK-HEX-DIGIT
003740         VARYING WS-HEX-IX FROM 1 BY 1 UNTIL WS-HEX-IX > 8
003750     STRING 'INV-' DELIMITED BY SIZE
003760            WS-INVNO-SEQ-DISPLAY DELIMITED BY SIZE
003770            '-' DELIMITED BY SIZE
003780            WS-INVNO-HEX-SUFFIX DELIMITED BY SIZE
003790            INTO INV-NUMBER
003800     .
003810*-------------------------------------------------------------
003820
003830
003840*    one pass of the VARYING loop above - mixes the sequence
003850*    number, the issue date and the loop index into a seed,
003860*    then takes it modulo 16 to pick one of the 16 characters
003870*    in WS-HEX-TABLE.  ADD 1 before the subscript because
003880*    COBOL table subscripts start at 1, not 0.
003890 C0260-PICK-HEX-DIGIT.
003900     COMPUTE WS-HEX-SEED =
003910             WC-INVOICE-SEQ-NBR + TIH-ISSUE-DATE + WS-HEX-IX
003920     DIVIDE WS-HEX-SEED BY 16 GIVING WS-HEX-QUOT
003930         REMAINDER WS-HEX-REM
003940     ADD 1 TO WS-HEX-REM
003950     MOVE WS-HEX-CHAR(WS-HEX-REM) TO
003960             WS-INVNO-HEX-SUFFIX(WS-HEX-IX:1)
003970     .
003980*-------------------------------------------------------------
003990
004000*    builds INV-ID from the date/sequence recipe, then writes
004010*    the new header at TOTAL-AMOUNT/BALANCE/LINE-COUNT = 0 -
004020*    C0400 below fills those three in once the first line
004030*    item, if any, has actually posted.
004040 C0270-WRITE-INVOICE-HEADER.
004050     MOVE TIH-ISSUE-DATE  TO WS-KEY-ID-DATE
004060     MOVE WC-INVOICE-SEQ-NBR TO WS-KEY-ID-SEQ
004070     MOVE WS-GENERATED-INV-ID TO INV-ID
004080     MOVE TIH-CUSTOMER-ID TO INV-CUSTOMER-ID
004090     SET INV-STATUS-DRAFT TO TRUE
004100     MOVE TIH-ISSUE-DATE  TO INV-ISSUE-DATE
004110     MOVE TIH-DUE-DATE    TO INV-DUE-DATE
004120     MOVE ZERO            TO INV-TOTAL-AMOUNT
004130     MOVE ZERO            TO INV-BALANCE
004140     MOVE ZERO            TO INV-LINE-COUNT
004150     MOVE CUST-COMPANY-ID TO INV-COMPANY-ID
004160     EXEC SQL
004170         INSERT INTO INVOICE
004180             (INV_ID, INV_CUSTOMER_ID, INV_NUMBER, INV_STATUS,
004190              INV_ISSUE_DATE, INV_DUE_DATE, INV_TOTAL_AMOUNT,
004200              INV_BALANCE, INV_COMPANY_ID, INV_LINE_COUNT)
004210         VALUES
004220             (:INV-ID, :INV-CUSTOMER-ID, :INV-NUMBER,
004230              :INV-STATUS, :INV-ISSUE-DATE, :INV-DUE-DATE,
004240              :INV-TOTAL-AMOUNT, :INV-BALANCE,
004250              :INV-COMPANY-ID, :INV-LINE-COUNT)
004260     END-EXEC
004270     IF SQLCODE NOT = ZERO
004280         MOVE SQLCODE TO WN-MSG-SQLCODE
004290         MOVE 'INVOICE' TO WC-MSG-TBLCURS
004300         MOVE 'C0270-WRITE-INVOICE-HEADER' TO WC-MSG-PARA
004310         PERFORM Z0900-ERROR-ROUTINE
004320     END-IF
004330     .
004340*************************************************************
004350
004360*    Attaches one billable line to the invoice opened by the
004370*    most recent code-01 header.  A code-02 with no header
004380*    still open (header rejected, or a stray line with no
004390*    header at all) is itself rejected onto the bad file.
004400 C0180-LINE-ITEM-POST.
004410     IF NOT WS-INVOICE-ACTIVE
004420         MOVE 'N' TO WS-VALID-TRAN-SW
004430         DISPLAY ' Fakturarad utan oppen faktura - avvisas'
004440         ADD 1 TO WC-REJECT-COUNT
004450         MOVE FD-INVTRANS-POST TO FD-BAD-TEXT
004460         PERFORM WRITE-BAD-FILE
004470     ELSE
004480         MOVE TLI-DESCRIPTION TO LI-DESCRIPTION
004490         MOVE TLI-QUANTITY    TO LI-QUANTITY
004500         MOVE TLI-UNIT-PRICE  TO LI-UNIT-PRICE
004510         PERFORM C0300-COMPUTE-LINE-AMOUNT
004520         PERFORM C0320-WRITE-LINE-ITEM
004530*        header totals are re-summed from the database after
004540*        every single line, not just once at the end - see
004550*        the PBS-0520 entry above for why.
004560         PERFORM C0400-RECALC-INVOICE-TOTALS
004570         ADD 1 TO WC-LINE-ITEM-COUNT
004580     END-IF
004590     .
004600*-------------------------------------------------------------
004610
004620*    LI-AMOUNT = LI-UNIT-PRICE * LI-QUANTITY - an integer
004630*    multiplier against a 2-decimal price is already exact
004640*    at 2 decimals, so no ROUNDED is taken here.
004650 C0300-COMPUTE-LINE-AMOUNT.
004660     COMPUTE LI-AMOUNT = LI-UNIT-PRICE * LI-QUANTITY
004670     .
004680*-------------------------------------------------------------
004690*    LI-ID follows the same date-stamp/sequence recipe as
004700*    INV-ID above, in its own WS-GENERATED-LI-ID group so the
004710*    two key families can never collide on the same literal
004720*    prefix.
004730 C0320-WRITE-LINE-ITEM.
004740     ADD 1 TO WC-LINE-SEQ-NBR
004750     MOVE TIH-ISSUE-DATE  TO WS-LI-ID-DATE
004760     MOVE WC-LINE-SEQ-NBR TO WS-LI-ID-SEQ
004770     MOVE WS-GENERATED-LI-ID TO LI-ID
004780     MOVE INV-ID          TO LI-INVOICE-ID
004790     EXEC SQL
004800         INSERT INTO LINEITEM
004810             (LI_ID, LI_INVOICE_ID, LI_DESCRIPTION,
004820              LI_QUANTITY, LI_UNIT_PRICE, LI_AMOUNT)
004830         VALUES
004840             (:LI-ID, :LI-INVOICE-ID, :LI-DESCRIPTION,
004850              :LI-QUANTITY, :LI-UNIT-PRICE, :LI-AMOUNT)
004860     END-EXEC
004870     IF SQLCODE NOT = ZERO
004880         MOVE SQLCODE TO WN-MSG-SQLCODE
004890         MOVE 'LINEITEM' TO WC-MSG-TBLCURS
004900         MOVE 'C0320-WRITE-LINE-ITEM' TO WC-MSG-PARA
004910         PERFORM Z0900-ERROR-ROUTINE
004920     END-IF
004930     .
004940*-------------------------------------------------------------
004950
004960*    Re-sums the invoice's attached lines straight off
004970*    LINEITEM (never accumulated incrementally in working
004980*    storage - PBS-0520) and rewrites the header.  Balance
004990*    always equals the total here; a brand-new invoice never
005000*    has a payment against it yet.
005010 C0400-RECALC-INVOICE-TOTALS.
005020     EXEC SQL
005030         SELECT SUM(LI_AMOUNT), COUNT(*)
005040           INTO :WS-LINE-TOTAL, :WS-LINE-COUNT
005050           FROM LINEITEM
005060          WHERE LI_INVOICE_ID = :INV-ID
005070     END-EXEC
005080     MOVE WS-LINE-COUNT TO INV-LINE-COUNT
005090     MOVE WS-LINE-TOTAL TO INV-TOTAL-AMOUNT
005100     MOVE INV-TOTAL-AMOUNT TO INV-BALANCE
005110     EXEC SQL
005120         UPDATE INVOICE
005130            SET INV_TOTAL_AMOUNT = :INV-TOTAL-AMOUNT,
005140                INV_BALANCE      = :INV-BALANCE,
005150                INV_LINE_COUNT   = :INV-LINE-COUNT
005160          WHERE INV_ID = :INV-ID
005170     END-EXEC
005180     IF SQLCODE NOT = ZERO
005190         MOVE SQLCODE TO WN-MSG-SQLCODE
005200         MOVE 'INVOICE' TO WC-MSG-TBLCURS
005210         MOVE 'C0400-RECALC-INVOICE-TOTALS' TO WC-MSG-PARA
005220         PERFORM Z0900-ERROR-ROUTINE
005230     END-IF
005240     .
005250*************************************************************
005260
005270*    shared SQL-error trace/report paragraph - body comes
005280*    from the COPYLIB member, same wording every ledger
005290*    posting program uses when a SELECT/INSERT/UPDATE fails.
005300 Z0900-ERROR-ROUTINE.
005310     COPY Z0900-error-routine.
005320     .
005330*-------------------------------------------------------------
005340*    copies the raw, unparsed transaction record onto
005350*    INVBADFILE verbatim - nothing in this program attempts
005360*    to repair a rejected record, it is left for an operator
005370*    to look at and correct by hand before resubmitting.
005380 WRITE-BAD-FILE.
005390     WRITE FD-INVBADFILE-POST
005400     DISPLAY ' *** Se avvisade fakturaposter i INVBADFL !!! '
005410     .
005420*-------------------------------------------------------------
005430
005440*    end-of-job report - three counts only, no WC-TRAILER-
005450*    COUNT in the printed report since it is not a figure an
005460*    operator needs to act on, just a sanity check this
005470*    program itself never uses past B0150/C0100.
005480 C0500-TERMINATE.
005490     CLOSE INVTRANS INVBADFILE
005500     DISPLAY ' Antal nya fakturor   : ' WC-INVOICE-COUNT
005510     DISPLAY ' Antal fakturarader   : ' WC-LINE-ITEM-COUNT
005520     DISPLAY ' Antal avvisade poster: ' WC-REJECT-COUNT
005530     .
