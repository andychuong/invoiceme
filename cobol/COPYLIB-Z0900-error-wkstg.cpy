000100*************************************************************
000110*    COPYLIB-Z0900-error-wkstg.cpy
000120*    Authors: Peter B, Bertil K and Sergejs S.
000130*    Purpose: Working-storage trace fields for the shared
000140*             SQL error routine (COPYLIB-Z0900-error-routine.
000150*             cpy). Every ledger posting program COPYs this
000160*             into WORKING-STORAGE, fills in WC-MSG-TBLCURS/
000170*             WC-MSG-PARA/WC-MSG-SRCFILE before an EXEC SQL,
000180*             and PERFORMs Z0900-ERROR-ROUTINE when SQLCODE
000190*             comes back non-zero.
000200*    Initial Version Created: 1985-04-02
000210*-----------------------------------------------------------
000220*    CHANGE LOG
000230*    DATE       BY   TKT      DESCRIPTION
000240*    ---------- ---- -------- -------------------------------
000250*    1985-04-02 BK   INIT     Original error-trace work area -
000260*                             wc-log-text, wr-error-handler,
000270*                             dsntiar-error-message.
000280*    1998-09-21 LH   PBS-Y2K  Year-2000 review - no change
000290*                             required.
000300*    2005-01-11 MT   PBS-0604  Ledger-wide rename to line up
000310*                             with the rest of the multi-
000320*                             tenant rewrite (see PBS-0604 in
000330*                             CUSTOMER/INVOICE) - wc-log-text
000340*                             is now WC-ERROR-LOG-LINE,
000350*                             wr-error-handler is now
000360*                             WR-ERROR-TRACE-AREA, and the old
000370*                             dsntiar-error-message group is
000380*                             now WR-DSNTIAR-MSG-AREA.  Also
000390*                             put the DSNTIAR message buffer to
000400*                             actual use - see PBS-0604 in
000410*                             COPYLIB-Z0900-error-routine.cpy -
000420*                             it had sat declared but uncalled
000430*                             since 1985.
000440*    2006-11-20 MT   PBS-0655 Added trailing FILLER to both
000450*                             groups below (site standard -
000460*                             every 01/group pads to a round
000470*                             boundary so a later field can be
000480*                             slipped in without a level
000490*                             renumber).
000500*-----------------------------------------------------------
000510 01  WC-ERROR-LOG-LINE       PIC X(80)     VALUE SPACE.
000520 01  WX-DSNTIAR-MSG-IX       PIC S9(4) COMP VALUE ZERO.
000530 01  WR-ERROR-TRACE-AREA.
000540     05  WR-ERROR-TRACE-LINE.
000550         10  FILLER           PIC X(8)  VALUE 'SQLCODE:'.
000560         10  WN-MSG-SQLCODE   PIC -999.
000570         10  FILLER           PIC X(1)  VALUE '|'.
000580         10  WC-MSG-TBLCURS   PIC X(15) VALUE SPACE.
000590         10  FILLER           PIC X(1)  VALUE '|'.
000600         10  WC-MSG-PARA      PIC X(30) VALUE SPACE.
000610         10  FILLER           PIC X(1)  VALUE '|'.
000620         10  WC-MSG-SRCFILE   PIC X(20) VALUE SPACE.
000630     05  FILLER               PIC X(04) VALUE SPACE.
000640 01  WR-DSNTIAR-MSG-AREA.
000650     05  WN-DSNTIAR-MSG-LEN   PIC S9(4) COMP VALUE +800.
000660     05  WC-DSNTIAR-MSG-LINE  PIC X(80) OCCURS 10 TIMES
000670                                 INDEXED BY WX-DSNTIAR-MSG-TBL-IX.
000680     05  WN-DSNTIAR-LINE-LEN  PIC S9(9) COMP VALUE +80.
000690     05  FILLER               PIC X(04) VALUE SPACE.
