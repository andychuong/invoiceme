000100*************************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    pbs.
000130 AUTHOR.        PETER B.
000140 INSTALLATION.  PBS INVOICE PRINT BUREAU - GOTEBORG.
000150 DATE-WRITTEN.  1984-01-15.
000160 DATE-COMPILED.
000170 SECURITY.      PBS LEDGER - INTERNAL USE ONLY.
000180*************************************************************
000190*    PROGRAM:  pbs
000200*    PURPOSE:   Top-level operator menu for the PBS ledger.
000210*               Dispatches to custmaint for customer-register
000220*               upkeep; the transaction-driven batch jobs
000230*               (new invoices, invoice changes, mark-sent,
000240*               payment posting) run as their own JCL steps
000250*               and are not CALLed from here - the menu only
000260*               shows where those steps sit in the run book.
000270*-------------------------------------------------------------
000280*    CHANGE LOG
000290*    DATE       BY   TKT      DESCRIPTION
000300*    ---------- ---- -------- -------------------------------
000310*    1984-01-15 PB   INIT     Original menu shell.
000320*    1987-06-14 BK   PBS-0212 Added the tenant-company prompt
000330*                             ahead of the customer submenu.
000340*    1993-05-18 SS   PBS-0400 Retargeted the old load/print
000350*                             menu branches at the new ledger
000360*                             batch steps (create/update/
000370*                             mark-sent/record-payment); those
000380*                             run outside this menu so the
000390*                             branches stayed as run-book
000400*                             notes, same as the old ones.
000410*    1998-09-21 LH   PBS-Y2K  Year-2000 fix.  Exit banner was
000420*                             printing the bare two-digit year
000430*                             on the console at shift-change.
000440*                             Windowed it the same way sqllog
000450*                             does and print the four-digit
000460*                             year instead.
000470*    2004-03-11 MT   PBS-0560 Dropped the statistics, company-
000480*                             report and maintenance submenus -
000490*                             superseded by the new ledger
000500*                             reporting, kept out of this
000510*                             build.
000520*    2006-11-22 MT   PBS-0662 Pulled the visit counter and the
000530*                             Y2K pivot out of their group and
000540*                             back down to standalone 77-level
000550*                             items - neither one is part of a
000560*                             record, and this shop keeps that
000570*                             kind of lone counter/constant at
000580*                             77, same as the run-book always
000590*                             said to, not buried in a group.
000600*-------------------------------------------------------------
000610 ENVIRONMENT DIVISION.
000620*-------------------------------------------------------------
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680*************************************************************
000690 DATA DIVISION.
000700*-------------------------------------------------------------
000710 FILE SECTION.
000720*************************************************************
000730 WORKING-STORAGE SECTION.
000740
000750*    switches
000760 01  menu-switches.
000770     05  is-exit-application-switch PIC X(01) VALUE 'N'.
000780         88  is-exit-application        VALUE 'Y'.
000790     05  is-exit-customer-menu-switch PIC X(01) VALUE 'N'.
000800         88  is-exit-customer-menu      VALUE 'Y'.
000810     05  FILLER                     PIC X(08) VALUE SPACE.
000820
000830*    working storage data for error routine - COPYd here the
000840*    same way every other program in the ledger does, even
000850*    though this particular menu shell never runs an EXEC SQL
000860*    of its own to trip it.  Left in because custmaint and the
000870*    four batch steps all expect the same trace layout to be
000880*    in scope, and a maintainer grepping for Z0900 should find
000890*    it declared consistently across the whole application.
000900     COPY Z0900-error-wkstg.
000910
000920*    various generic variables
000930 01  entry-work.
000940     05  wc-accept                  PIC X(02) VALUE SPACE.
000950     05  FILLER                     PIC X(08) VALUE SPACE.
000960
000970*    digit-pair view of wc-accept - lets B0120 reject a
000980*    non-numeric menu choice before the EVALUATE instead of
000990*    just falling through to WHEN OTHER with no explanation.
001000 01  accept-digits REDEFINES entry-work.
001010     05  wc-accept-tens             PIC 9(01).
001020     05  wc-accept-units            PIC 9(01).
001030     05  FILLER                     PIC X(08).
001040
001050*    run-counter for the session - how many submenu round
001060*    trips the operator has made, shown on exit.  Standalone
001070*    77, not part of any record - nothing else ever needs to
001080*    MOVE this whole area at once, so it does not belong in a
001090*    group the way the date work below does.
001100 77  wc-menu-visit-count            PIC 9(06) COMP VALUE ZERO.
001110
001120*    today's date, broken out for the sign-off banner the
001130*    same way custmaint breaks out its own ACCEPT FROM DATE.
001140 01  session-date-work.
001150     05  wc-session-date-raw        PIC 9(06) VALUE ZERO.
001160     05  FILLER                     PIC X(08) VALUE SPACE.
001170 01  session-date-broken REDEFINES session-date-work.
001180     05  wc-session-yy              PIC 9(02).
001190     05  wc-session-mm              PIC 9(02).
001200     05  wc-session-dd              PIC 9(02).
001210     05  FILLER                     PIC X(08).
001220
001230*    four-digit-year view of the session date for the exit
001240*    banner - same windowing rule sqllog uses (PBS-Y2K), kept
001250*    here too since this is the only other spot in the ledger
001260*    that prints a year to the operator's screen.
001270 01  session-ccyy-work.
001280     05  wc-session-ccyy            PIC 9(04) VALUE ZERO.
001290     05  FILLER                     PIC X(08) VALUE SPACE.
001300 01  session-ccyy-broken REDEFINES session-ccyy-work.
001310     05  wc-session-century         PIC 9(02).
001320     05  wc-session-yy-echo         PIC 9(02).
001330     05  FILLER                     PIC X(08).
001340
001350*    the pivot year for the windowing rule above - anything
001360*    read back under this is assumed to be 20xx, anything at
001370*    or over it is assumed to be 19xx.  Standalone 77, same
001380*    reasoning as wc-menu-visit-count: it is a lone constant,
001390*    not a field inside a record.
001400 77  wc-y2k-pivot                   PIC 9(02) COMP VALUE 50.
001410
001420*    various constants
001430 01  HEADLINE                       PIC X(78) VALUE ALL '-'.
001440
001450*************************************************************
001460 PROCEDURE DIVISION.
001470*-------------------------------------------------------------
001480*    mainline - one pass through A0100-INIT to prime the
001490*    session, then sit in the main-menu loop until the
001500*    operator picks (99), then print the exit banner and go
001510*    home.  Nothing below this paragraph is reached except by
001520*    PERFORM; there is no GO TO in this program.
001530 0000-main.
001540
001550     PERFORM A0100-init
001560     PERFORM B0100-show-main-menu UNTIL is-exit-application
001570     PERFORM Z0100-exit-application
001580
001590     GOBACK
001600     .
001610*************************************************************
001620
001630*    one-time session setup.  Zeroes the visit counter and
001640*    windows today's two-digit year into a four-digit one for
001650*    the exit banner, using the PBS-Y2K pivot above.
001660 A0100-init.
001670     MOVE ZERO TO wc-menu-visit-count
001680     ACCEPT wc-session-date-raw FROM DATE
001690     IF wc-session-yy < wc-y2k-pivot
001700         MOVE 20 TO wc-session-century
001710     ELSE
001720         MOVE 19 TO wc-session-century
001730     END-IF
001740     MOVE wc-session-yy TO wc-session-yy-echo
001750     .
001760*-------------------------------------------------------------
001770
001780*    wraps the main-menu round trip in an UNTIL so control
001790*    returns here, not to 0000-MAIN, after every single choice
001800*    - keeps the exit test in one place.
001810 B0100-show-main-menu.
001820
001830     PERFORM B0120-main-menu-round-trip UNTIL is-exit-application
001840     .
001850*-------------------------------------------------------------
001860
001870*    one trip around the main menu: show it, read the two-
001880*    digit choice, bounce it back if it is not numeric, then
001890*    dispatch.  (10) is informational only - see C0100 below;
001900*    (50) drops into the customer submenu; (99) sets the exit
001910*    switch and lets the UNTIL above end the loop.
001920 B0120-main-menu-round-trip.
001930
001940     ADD 1 TO wc-menu-visit-count
001950     PERFORM B0110-display-main-menu-list
001960
001970*        reject a non-numeric entry before the EVALUATE so a
001980*        stray letter does not just fall through to OTHER
001990*        with no clue what the operator typed.
002000     IF wc-accept-tens IS NOT NUMERIC
002010        OR wc-accept-units IS NOT NUMERIC
002020         DISPLAY 'Menyval maste anges som siffror!'
002030     ELSE
002040         EVALUATE wc-accept
002050
002060*                (10) just shows where the batch steps sit in
002070*                the run book - nothing is CALLed, see C0100.
002080             WHEN '10'
002090                 PERFORM C0100-show-batch-step-notes
002100*                (50) drops into the customer submenu, which
002110*                in turn CALLs custmaint for the actual list/
002120*                add/change/delete work.
002130             WHEN '50'
002140                 PERFORM K0100-call-customer-menu
002150*                (99) is the only way out - sets the switch
002160*                the B0100 UNTIL is watching.
002170             WHEN '99'
002180                 SET is-exit-application TO TRUE
002190             WHEN OTHER
002200                 DISPLAY 'Ogiltigt menyval!'
002210         END-EVALUATE
002220     END-IF
002230     .
002240*************************************************************
002250
002260*    prints the main menu and reads one two-character choice.
002270 B0110-display-main-menu-list.
002280
002290     DISPLAY HEADLINE
002300     DISPLAY 'PBS HUVUDMENY - KUNDFAKTURERING'
002310     DISPLAY HEADLINE
002320     DISPLAY '(10) Batchkorningar (se korschema)'
002330     DISPLAY '(50) Kundregister'
002340     DISPLAY SPACE
002350     DISPLAY '(99) Avsluta programmet'
002360     DISPLAY HEADLINE
002370     DISPLAY ': ' WITH NO ADVANCING
002380     ACCEPT wc-accept
002390     .
002400*************************************************************
002410
002420*    informational only - the four ledger batch steps are
002430*    separate JCL steps, not subprograms called from here.
002440*    This panel exists purely so an operator sitting at the
002450*    console can find the step names without going back to
002460*    the run book.
002470 C0100-show-batch-step-notes.
002480
002490     DISPLAY HEADLINE
002500     DISPLAY 'LEDGER-BATCHKORNINGAR'
002510     DISPLAY HEADLINE
002520*    the four program names below are the JCL step names as
002530*    they appear in the run book - the parenthesized names
002540*    are the source members, listed so an operator can match
002550*    a step abend message back to the right program.
002560     DISPLAY 'PbsMakeInv  - skapar nya fakturor (create-invoice)'
002570     DISPLAY 'PbsChgInv   - andrar fakturor      (update-invoice)'
002580     DISPLAY 'PbsSendInv  - markerar SENT        (mark-invoice-sent)'
002590     DISPLAY 'PbsPostPmt  - bokfor betalningar    (record-payment)'
002600     DISPLAY SPACE
002610     DISPLAY 'Se korschemat for schemalaggning av dessa steg.'
002620     DISPLAY HEADLINE
002630     DISPLAY 'Press <Enter> for att fortsatta...'
002640     ACCEPT wc-accept
002650     .
002660*************************************************************
002670
002680*    wraps the customer submenu round trip the same way
002690*    B0100 wraps the main menu, with its own exit switch so
002700*    (79) only drops back to the main menu instead of closing
002710*    the whole application.
002720 K0100-call-customer-menu.
002730
002740     MOVE 'N' TO is-exit-customer-menu-switch
002750     PERFORM K0120-customer-menu-round-trip
002760         UNTIL is-exit-customer-menu
002770     .
002780*-------------------------------------------------------------
002790
002800*    one trip around the customer submenu.  (71)-(74) all
002810*    CALL custmaint with the same two-character menu code it
002820*    was already handed here - custmaint itself decides which
002830*    of its own list/update/add/delete paragraphs to run.
002840 K0120-customer-menu-round-trip.
002850
002860     PERFORM K0110-display-customer-menu
002870     EVALUATE wc-accept
002880
002890*            custmaint gets handed the same two-character
002900*            code the operator just typed here and branches
002910*            on it itself - list/update/add/delete each has
002920*            its own menu code, but only one entry point.
002930         WHEN '71'
002940             CALL 'custmaint' USING wc-accept
002950         WHEN '72'
002960             CALL 'custmaint' USING wc-accept
002970         WHEN '73'
002980             CALL 'custmaint' USING wc-accept
002990         WHEN '74'
003000             CALL 'custmaint' USING wc-accept
003010         WHEN '79'
003020             SET is-exit-customer-menu TO TRUE
003030         WHEN OTHER
003040             DISPLAY 'Ogiltigt menyval!'
003050     END-EVALUATE
003060     .
003070*-------------------------------------------------------------
003080
003090*    prints the customer submenu and reads one choice.
003100 K0110-display-customer-menu.
003110
003120     DISPLAY HEADLINE
003130     DISPLAY 'SUBMENY KUNDREGISTER'
003140     DISPLAY HEADLINE
003150     DISPLAY '(71) Visa kundregister'
003160     DISPLAY '(72) Uppdatera kundregistret'
003170     DISPLAY '(73) Lagg till ny kund'
003180     DISPLAY '(74) Ta bort kund'
003190     DISPLAY SPACE
003200     DISPLAY '(79) Tillbaka till huvudmenyn'
003210     DISPLAY HEADLINE
003220     DISPLAY ': ' WITH NO ADVANCING
003230     ACCEPT wc-accept
003240     .
003250*************************************************************
003260
003270*    exit banner - prints the four-digit session year (not
003280*    the bare two-digit one, see the 1998 Y2K entry above) and
003290*    how many times the operator round-tripped a submenu this
003300*    session, then waits for a final <Enter> before the
003310*    mainline GOBACKs.
003320 Z0100-exit-application.
003330
003340     DISPLAY HEADLINE
003350     DISPLAY '*** Avslutar Programmet ***'
003360     DISPLAY SPACE
003370*    four-digit year, not the bare two-digit wc-session-yy -
003380*    see the 1998 PBS-Y2K entry above.
003390     DISPLAY 'Session avslutad: ' wc-session-ccyy '-'
003400              wc-session-mm '-' wc-session-dd
003410*    how many submenu round trips this session made - purely
003420*    informational, nobody downstream reads this number back.
003430     DISPLAY 'Antal menyomgangar denna session: '
003440              wc-menu-visit-count
003450     DISPLAY 'Tryck <Enter> for att avsluta...'
003460         WITH NO ADVANCING
003470     ACCEPT wc-accept
003480     .
