000100*************************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    PbsPostPmt.
000130 AUTHOR.        BERTIL K.
000140 INSTALLATION.  PBS INVOICE PRINT BUREAU - GOTEBORG.
000150 DATE-WRITTEN.  1984-11-06.
000160 DATE-COMPILED.
000170 SECURITY.      PBS LEDGER - INTERNAL USE ONLY.
000180*************************************************************
000190*    PROGRAM:  PbsPostPmt  (record-payment.cbl)
000200*    PURPOSE:   Reads posted-payment transactions (code 20)
000210*               off the incoming payment transaction file,
000220*               validates each against the invoice it settles,
000230*               writes a PAYMENT row, re-sums all payments on
000240*               file for the invoice and rewrites the invoice
000250*               balance/status.  House model for this run is
000260*               the bank-giro poster, ReadBG.
000270*-------------------------------------------------------------
000280*    CHANGE LOG
000290*    DATE       BY   TKT       DESCRIPTION
000300*    ---------- ---- --------- ----------------------------
000310*    1984-11-06 BK   INIT      Original bank-giro payment
000320*                              poster, lifted bodily from
000330*                              ReadBG for the new PAYMENT
000340*                              table (single pass, no BG
000350*                              start/open/deposit/trailer
000360*                              reconciliation - plain coded
000370*                              transaction file instead).
000380*    1987-02-19 PB   PBS-0201  Dropped the two-pass BG
000390*                              start/open/deposit handling;
000400*                              this run only ever sees
000410*                              payment (20) and trailer (70)
000420*                              codes now.
000430*    1991-11-05 SS   PBS-0342  Balance is now recomputed from
000440*                              SUM(PMT_AMOUNT) on the PAYMENT
000450*                              table instead of a running
000460*                              subtraction on the header, so
000470*                              a re-run can never double-post.
000480*    1995-02-27 SS   PBS-0423  Retargeted from DEBTOR to the
000490*                              new PAYMENT table layout.
000500*    1998-09-21 LH   PBS-Y2K   Year-2000 review - WS-PMT-ID-
000510*                              DATE and INV-ISSUE/DUE-DATE
000520*                              already carry a 4-digit
000530*                              century, no change required.
000540*    2001-06-14 MT   PBS-0497  Payment method is now checked
000550*                              against the PMT-METHOD-KNOWN
000560*                              88-level list instead of the
000570*                              old single bank-giro ref code.
000580*    2005-01-11 MT   PBS-0604  Balance floored at zero and
000590*                              SENT invoices now transition
000600*                              to PAID when the floor is hit.
000610*    2006-11-25 MT   PBS-0665  Pulled WC-TRAILER-COUNT out of
000620*                              WS-COUNTERS and back down to a
000630*                              standalone 77-level item - not
000640*                              part of a record, same as the
000650*                              pull-outs in the other three
000660*                              posting runs.
000670*    2006-12-04 MT   PBS-0670  TRANFILE was wired up as an
000680*                              EXEC SQL INCLUDE alongside the
000690*                              DCLGEN members - it carries no
000700*                              EXEC SQL DECLARE TABLE of its own,
000710*                              it is a plain coded-record layout,
000720*                              so it is COPYd the ordinary way
000730*                              instead, same as Z0900-error-
000740*                              wkstg below it.
000750*-------------------------------------------------------------
000760 ENVIRONMENT DIVISION.
000770*-------------------------------------------------------------
000780 CONFIGURATION SECTION.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM.
000810 INPUT-OUTPUT SECTION.
000820 FILE-CONTROL.
000830*    incoming batch of posted-payment transactions - same
000840*    250-byte three-record-type shape as the other posting
000850*    runs' transaction files.
000860     SELECT  PMTTRANS  ASSIGN TO 'PMTTRANS'
000870         ORGANIZATION IS LINE SEQUENTIAL
000880         FILE STATUS IS TRANFIL-FS.
000890
000900*    anything P0200/P0210/P0220 rejects is copied here
000910*    verbatim for an operator to look at by hand.
000920     SELECT  PMTBADFILE ASSIGN TO 'PMTBADFL'
000930         ORGANIZATION IS LINE SEQUENTIAL
000940         FILE STATUS IS BADFIL-FS.
000950
000960*************************************************************
000970 DATA DIVISION.
000980*-------------------------------------------------------------
000990 FILE SECTION.
001000*    raw transaction record - the real layout lives in
001010*    TRANFILE-RECORD (COPY TRANFILE below), this FD record
001020*    only ever reads a whole line in at once.
001030 FD  PMTTRANS.
001040 01  FD-PMTTRANS-POST.
001050     05  FD-TRAN-CODE               PIC X(02).
001060     05  FILLER                     PIC X(248).
001070
001080*    rejected-record output, same width as the input so a
001090*    rejected line can be MOVEd straight across.
001100 FD  PMTBADFILE.
001110 01  FD-PMTBADFILE-POST.
001120     05  FD-BAD-TEXT                PIC X(242).
001130     05  FILLER                     PIC X(08).
001140
001150*************************************************************
001160 WORKING-STORAGE SECTION.
001170*-------------------------------------------------------------
001180*    EOF drives the main read loop in 000-POST-PAYMENTS;
001190*    VALID-TRANSACTION is reset at the top of every
001200*    transaction and tripped false by any failed check in
001210*    P0200/P0210/P0220.
001220 01  WS-SWITCHES.
001230     05  WS-END-OF-FILE-SW          PIC X VALUE 'N'.
001240         88  EOF                        VALUE 'Y'.
001250     05  WS-VALID-TRAN-SW           PIC X VALUE 'Y'.
001260         88  VALID-TRANSACTION          VALUE 'Y'.
001270     05  FILLER                     PIC X(08) VALUE SPACE.
001280
001290 01  WS-FILE-STATUS.
001300     05  TRANFIL-FS                 PIC XX.
001310         88  TRANFIL-SUCCESSFUL          VALUE '00'.
001320     05  BADFIL-FS                  PIC XX.
001330         88  BADFIL-SUCCESSFUL           VALUE '00'.
001340     05  FILLER                     PIC X(08) VALUE SPACE.
001350
001360*    run totals for B0900-TERMINATE's end-of-job report.
001370 01  WS-COUNTERS.
001380     05  WC-PAYMENT-COUNT           PIC 9(08) COMP VALUE ZERO.
001390     05  WC-REJECT-COUNT            PIC 9(08) COMP VALUE ZERO.
001400     05  FILLER                     PIC X(08) VALUE SPACE.
001410
001420*    WC-TRAILER-COUNT pulled out to a standalone 77-level item
001430*    under PBS-0665 above - it never belonged inside a record.
001440 77  WC-TRAILER-COUNT               PIC 9(08) COMP VALUE ZERO.
001450
001460*    WS-GENERATED-PMT-ID is this house's surrogate-key recipe
001470*    for the PAYMENT primary key - same shape of idea as the
001480*    invoice-number recipe in create-invoice, a date stamp
001490*    plus a run-local sequence number, no UUID library on
001500*    this box.
001510 01  WS-PAYMENT-WORK.
001520     05  WS-PAYMENT-TOTAL           PIC S9(17)V99 COMP-3
001530                                         VALUE ZERO.
001540     05  WS-PMT-SEQ-NBR             PIC 9(06) COMP VALUE ZERO.
001550     05  WS-GENERATED-PMT-ID.
001560         10  FILLER                 PIC X(04) VALUE 'PMT-'.
001570         10  WS-PMT-ID-DATE         PIC 9(08).
001580         10  FILLER                 PIC X(01) VALUE '-'.
001590         10  WS-PMT-ID-SEQ          PIC 9(06).
001600         10  FILLER                 PIC X(17) VALUE SPACE.
001610     05  FILLER                     PIC X(08) VALUE SPACE.
001620
001630*    SQLCA/INVOICE/PAYMENT are DCLGEN host-variable members,
001640*    brought in the DB2 precompiler's own way; TRANFILE below
001650*    is a plain file-record layout, not a host-variable
001660*    structure, so it is COPYd the ordinary way instead.
001670     EXEC SQL INCLUDE SQLCA      END-EXEC.
001680     EXEC SQL INCLUDE INVOICE    END-EXEC.
001690     EXEC SQL INCLUDE PAYMENT    END-EXEC.
001700
001710     COPY TRANFILE.
001720
001730     COPY Z0900-error-wkstg.
001740
001750*************************************************************
001760 PROCEDURE DIVISION.
001770*-------------------------------------------------------------
001780*    mainline - a straight read/post loop, no restart logic.
001790*    a re-run after a failed job reprocesses the whole
001800*    transaction file; P0220's balance-against-current-row
001810*    guard is what keeps a re-run from overpaying an invoice.
001820 000-POST-PAYMENTS.
001830     MOVE 'record-payment.cbl'    TO WC-MSG-SRCFILE
001840     PERFORM B0100-INITIALIZE
001850     PERFORM P0100-READ-TRANSACTION-FILE UNTIL EOF
001860     PERFORM B0900-TERMINATE
001870     STOP RUN
001880     .
001890*************************************************************
001900
001910 B0100-INITIALIZE.
001920     MOVE 'N' TO WS-END-OF-FILE-SW
001930     MOVE ZERO TO WC-PAYMENT-COUNT WC-REJECT-COUNT
001940                  WC-TRAILER-COUNT WS-PMT-SEQ-NBR
001950     OPEN INPUT  PMTTRANS
001960          OUTPUT PMTBADFILE
001970     IF NOT TRANFIL-SUCCESSFUL
001980         SET EOF TO TRUE
001990         DISPLAY 'PMTPOST - kan inte oppna transaktionsfilen'
002000     ELSE
002010         PERFORM B0150-READ-NEXT-TRAN
002020     END-IF
002030     .
002040*-------------------------------------------------------------
002050*    TRANFILE-RECORD layout (COPY TRANFILE below) carries all
002060*    three record shapes this ledger's transaction files use;
002070*    the TRAN-CODE byte in front tells EVALUATE below which
002080*    one is actually sitting in the buffer.
002090
002100 B0150-READ-NEXT-TRAN.
002110     READ PMTTRANS INTO TRANFILE-RECORD
002120         AT END
002130             SET EOF TO TRUE
002140     END-READ
002150     .
002160*-------------------------------------------------------------
002170*    TRAN-CODE dispatch - only code 20 (payment) and the
002180*    trailer code do anything here; any other code is
002190*    silently skipped, it belongs to one of the other three
002200*    posting runs that share the same file shape.
002210
002220 P0100-READ-TRANSACTION-FILE.
002230     MOVE 'Y' TO WS-VALID-TRAN-SW
002240     EVALUATE TRUE
002250         WHEN TRAN-IS-PAYMENT
002260             PERFORM P0110-PAYMENT-POST
002270         WHEN TRAN-IS-TRAILER
002280             ADD 1 TO WC-TRAILER-COUNT
002290         WHEN OTHER
002300             CONTINUE
002310     END-EVALUATE
002320     PERFORM B0150-READ-NEXT-TRAN
002330     .
002340*************************************************************
002350*    drives one payment transaction through the three guards
002360*    (method/invoice-exists/balance) and, if it survives, the
002370*    write/re-sum/recalc/update chain below. a rejected
002380*    payment is copied to PMTBADFILE verbatim.
002390 P0110-PAYMENT-POST.
002400     MOVE TPY-INVOICE-ID TO INV-ID
002410     PERFORM P0200-VALIDATE-PAYMENT-METHOD
002420     IF VALID-TRANSACTION
002430         PERFORM P0210-CHECK-INVOICE-NUMBER
002440     END-IF
002450     IF VALID-TRANSACTION
002460         PERFORM P0220-CHECK-INVOICE-BALANCE
002470     END-IF
002480     IF VALID-TRANSACTION
002490         PERFORM P0300-WRITE-PAYMENT-RECORD
002500         PERFORM P0400-SUM-INVOICE-PAYMENTS
002510         PERFORM P0500-RECALC-INVOICE-BALANCE
002520         PERFORM P0600-UPDATE-INVOICE-HEADER
002530         ADD 1 TO WC-PAYMENT-COUNT
002540     ELSE
002550         ADD 1 TO WC-REJECT-COUNT
002560         MOVE FD-PMTTRANS-POST TO FD-BAD-TEXT
002570         PERFORM WRITE-BAD-FILE
002580     END-IF
002590     .
002600*-------------------------------------------------------------
002610
002620*    Edits the incoming payment fields themselves - invoice
002630*    reference present, method known, amount positive, date
002640*    present.  Per-invoice edits (status, balance) wait for
002650*    P0220 once the header has actually been read.
002660 P0200-VALIDATE-PAYMENT-METHOD.
002670     MOVE TPY-METHOD TO PMT-METHOD
002680     IF TPY-INVOICE-ID = SPACE
002690         MOVE 'N' TO WS-VALID-TRAN-SW
002700         DISPLAY ' Faktura-referens saknas pa betalningen'
002710     END-IF
002720     IF VALID-TRANSACTION AND NOT PMT-METHOD-KNOWN
002730         MOVE 'N' TO WS-VALID-TRAN-SW
002740         DISPLAY ' Betalningssatt ar okant: ' PMT-METHOD
002750     END-IF
002760     IF VALID-TRANSACTION AND TPY-AMOUNT NOT > ZERO
002770         MOVE 'N' TO WS-VALID-TRAN-SW
002780         DISPLAY ' Betalningsbelopp maste vara storre an noll'
002790     END-IF
002800     IF VALID-TRANSACTION AND TPY-DATE = ZERO
002810         MOVE 'N' TO WS-VALID-TRAN-SW
002820         DISPLAY ' Betalningsdatum saknas'
002830     END-IF
002840     .
002850*-------------------------------------------------------------
002860*    rereads the invoice row fresh for every payment - never
002870*    trust a value cached from an earlier transaction in the
002880*    same run.
002890 P0210-CHECK-INVOICE-NUMBER.
002900     EXEC SQL
002910         SELECT INV_CUSTOMER_ID, INV_NUMBER, INV_STATUS,
002920                INV_ISSUE_DATE, INV_DUE_DATE,
002930                INV_TOTAL_AMOUNT, INV_BALANCE,
002940                INV_COMPANY_ID, INV_LINE_COUNT
002950           INTO :INV-CUSTOMER-ID, :INV-NUMBER, :INV-STATUS,
002960                :INV-ISSUE-DATE, :INV-DUE-DATE,
002970                :INV-TOTAL-AMOUNT, :INV-BALANCE,
002980                :INV-COMPANY-ID, :INV-LINE-COUNT
002990           FROM INVOICE
003000          WHERE INV_ID = :INV-ID
003010     END-EXEC
003020     IF SQLCODE NOT = ZERO
003030         MOVE 'N' TO WS-VALID-TRAN-SW
003040         DISPLAY ' Fakturan hittades inte: ' INV-ID
003050     END-IF
003060     .
003070*-------------------------------------------------------------
003080
003090*    Guards against the invoice's current state, read fresh
003100*    in P0210 above - never trust a cached balance across
003110*    transactions.
003120 P0220-CHECK-INVOICE-BALANCE.
003130     IF INV-STATUS-DRAFT
003140         MOVE 'N' TO WS-VALID-TRAN-SW
003150         DISPLAY ' Betalning kan inte bokas pa ett utkast'
003160     END-IF
003170     IF VALID-TRANSACTION AND TPY-AMOUNT > INV-BALANCE
003180         MOVE 'N' TO WS-VALID-TRAN-SW
003190         DISPLAY ' Betalningsbelopp overstiger fakturans saldo'
003200     END-IF
003210     .
003220*-------------------------------------------------------------
003230*    PMT-ID recipe follows the same date-stamp/sequence idea
003240*    as the other posting runs' surrogate keys (see
003250*    WS-GENERATED-PMT-ID above).
003260
003270 P0300-WRITE-PAYMENT-RECORD.
003280     ADD 1 TO WS-PMT-SEQ-NBR
003290     MOVE TPY-DATE        TO WS-PMT-ID-DATE
003300     MOVE WS-PMT-SEQ-NBR  TO WS-PMT-ID-SEQ
003310     MOVE WS-GENERATED-PMT-ID TO PMT-ID
003320     MOVE TPY-INVOICE-ID  TO PMT-INVOICE-ID
003330     MOVE TPY-AMOUNT      TO PMT-AMOUNT
003340     MOVE TPY-DATE        TO PMT-DATE
003350     MOVE TPY-METHOD      TO PMT-METHOD
003360     MOVE TPY-REFERENCE   TO PMT-REFERENCE
003370     EXEC SQL
003380         INSERT INTO PAYMENT
003390             (PMT_ID, PMT_INVOICE_ID, PMT_AMOUNT, PMT_DATE,
003400              PMT_METHOD, PMT_REFERENCE)
003410         VALUES
003420             (:PMT-ID, :PMT-INVOICE-ID, :PMT-AMOUNT,
003430              :PMT-DATE, :PMT-METHOD, :PMT-REFERENCE)
003440     END-EXEC
003450     IF SQLCODE NOT = ZERO
003460         MOVE SQLCODE TO WN-MSG-SQLCODE
003470         MOVE 'PAYMENT' TO WC-MSG-TBLCURS
003480         MOVE 'P0300-WRITE-PAYMENT-RECORD' TO WC-MSG-PARA
003490         PERFORM Z0900-ERROR-ROUTINE
003500     END-IF
003510     .
003520*-------------------------------------------------------------
003530
003540*    Control total - always re-summed from the child table,
003550*    never carried incrementally on the header (PBS-0342).
003560 P0400-SUM-INVOICE-PAYMENTS.
003570     EXEC SQL
003580         SELECT SUM(PMT_AMOUNT)
003590           INTO :WS-PAYMENT-TOTAL
003600           FROM PAYMENT
003610          WHERE PMT_INVOICE_ID = :INV-ID
003620     END-EXEC
003630     IF SQLCODE NOT = ZERO
003640         MOVE SQLCODE TO WN-MSG-SQLCODE
003650         MOVE 'PAYMENT' TO WC-MSG-TBLCURS
003660         MOVE 'P0400-SUM-INVOICE-PAYMENTS' TO WC-MSG-PARA
003670         PERFORM Z0900-ERROR-ROUTINE
003680     END-IF
003690     .
003700*-------------------------------------------------------------
003710*    balance floored at zero (PBS-0604) - an overpayment must
003720*    be rejected by P0220 before reaching here, so this floor
003730*    is a belt-and-braces check, not the primary guard. a
003740*    SENT invoice whose balance hits the floor goes PAID; a
003750*    DRAFT invoice never reaches this paragraph at all.
003760
003770 P0500-RECALC-INVOICE-BALANCE.
003780     COMPUTE INV-BALANCE ROUNDED =
003790             INV-TOTAL-AMOUNT - WS-PAYMENT-TOTAL
003800     IF INV-BALANCE NOT > ZERO
003810         MOVE ZERO TO INV-BALANCE
003820         IF INV-STATUS-SENT
003830             SET INV-STATUS-PAID TO TRUE
003840         END-IF
003850     END-IF
003860     .
003870*-------------------------------------------------------------
003880*    rewrites balance and status together - the two columns
003890*    this run is allowed to touch on the invoice header.
003900 P0600-UPDATE-INVOICE-HEADER.
003910     EXEC SQL
003920         UPDATE INVOICE
003930            SET INV_BALANCE = :INV-BALANCE,
003940                INV_STATUS  = :INV-STATUS
003950          WHERE INV_ID = :INV-ID
003960     END-EXEC
003970     IF SQLCODE NOT = ZERO
003980         MOVE SQLCODE TO WN-MSG-SQLCODE
003990         MOVE 'INVOICE' TO WC-MSG-TBLCURS
004000         MOVE 'P0600-UPDATE-INVOICE-HEADER' TO WC-MSG-PARA
004010         PERFORM Z0900-ERROR-ROUTINE
004020     END-IF
004030     .
004040*************************************************************
004050*    shared SQL-error trace/report paragraph - body comes
004060*    from the COPYLIB member, same wording every ledger
004070*    posting program uses when a SELECT/INSERT/UPDATE fails.
004080
004090 Z0900-ERROR-ROUTINE.
004100     COPY Z0900-error-routine.
004110     .
004120*-------------------------------------------------------------
004130*    copies the rejected payment transaction onto PMTBADFILE
004140*    verbatim - nothing here attempts to repair it.
004150
004160 WRITE-BAD-FILE.
004170     WRITE FD-PMTBADFILE-POST
004180     DISPLAY ' *** Se avvisade betalningar i PMTBADFL !!! '
004190     .
004200*-------------------------------------------------------------
004210*    end-of-job report - two counts, no trailer count printed
004220*    since it is a sanity figure, not one an operator acts on.
004230 B0900-TERMINATE.
004240     CLOSE PMTTRANS PMTBADFILE
004250     DISPLAY ' Antal bokforda betalningar : ' WC-PAYMENT-COUNT
004260     DISPLAY ' Antal avvisade poster      : ' WC-REJECT-COUNT
004270     .
