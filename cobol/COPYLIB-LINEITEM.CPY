000100*************************************************************
000110*    COPYLIB-LINEITEM.CPY
000120*    Authors: Peter B, Bertil K and Sergejs S.
000130*    Purpose: Host-variable layout for the LINEITEM table -
000140*             one billable line (description, quantity and
000150*             unit price) attached to an invoice header.
000160*             Superseded the old flat ITEM/product-catalogue
000170*             layout when invoices began carrying their own
000180*             free-text billable lines instead of catalogue
000190*             articles.
000200*    Initial Version Created: 1984-02-09
000210*-----------------------------------------------------------
000220*    CHANGE LOG
000230*    DATE       BY   TKT      DESCRIPTION
000240*    ---------- ---- -------- -------------------------------
000250*    1984-02-09 PB   INIT     Original ITEM table layout
000260*                             (catalogue article).
000270*    1993-05-18 SS   PBS-0399 Retired the article-catalogue
000280*                             fields; invoice lines are now
000290*                             free-text with their own qty
000300*                             and price - renamed table and
000310*                             record LINEITEM.
000320*    1998-09-21 LH   PBS-Y2K  Year-2000 review - no date
000330*                             fields on this record, no
000340*                             change required.
000350*    2002-10-08 MT   PBS-0520  LI-AMOUNT is now re-summed onto
000360*                             the invoice header from this table
000370*                             after every posted line instead of
000380*                             being accumulated in the posting
000390*                             program's own working storage -
000400*                             see PBS-0520 in create-invoice and
000410*                             update-invoice; no layout change
000420*                             here, logged for the cross-
000430*                             reference.
000440*-----------------------------------------------------------
000450     EXEC SQL DECLARE LINEITEM TABLE
000460     (
000470        LI_ID                          CHAR (36)
000480                                       NOT NULL,
000490        LI_INVOICE_ID                   CHAR (36)
000500                                       NOT NULL,
000510        LI_DESCRIPTION                  CHAR (200)
000520                                       NOT NULL,
000530        LI_QUANTITY                     INTEGER
000540                                       NOT NULL,
000550        LI_UNIT_PRICE                   DECIMAL (19, 2)
000560                                       NOT NULL,
000570        LI_AMOUNT                       DECIMAL (19, 2)
000580                                       NOT NULL
000590     )
000600     END-EXEC.
000610
000620 01  LINE-ITEM-RECORD.
000630*        UUID primary key of the billable line.
000640     05  LI-ID                         PIC X(36).
000650*        FK to the INVOICE-RECORD this line is attached to.
000660     05  LI-INVOICE-ID                 PIC X(36).
000670     05  LI-DESCRIPTION                PIC X(200).
000680     05  LI-QUANTITY                   PIC S9(07) COMP-3.
000690     05  LI-UNIT-PRICE                 PIC S9(17)V99 COMP-3.
000700*        computed by C0300-COMPUTE-LINE-AMOUNT -
000710*        LI-QUANTITY times LI-UNIT-PRICE, no rounding
000720*        needed at this scale.
000730     05  LI-AMOUNT                     PIC S9(17)V99 COMP-3.
000740     05  FILLER                        PIC X(08).
