000100*************************************************************
000110*    COPYLIB-TRANFILE.CPY
000120*    Authors: Peter B, Bertil K and Sergejs S.
000130*    Purpose: Coded transaction-record layout read by the
000140*             ledger posting runs (create-invoice,
000150*             update-invoice, mark-invoice-sent,
000160*             record-payment). One physical record, carrying
000170*             a TRAN-CODE and a set of REDEFINES views keyed
000180*             off it - the same shape the bank-giro file
000190*             reader (ReadBG) already used for its own coded
000200*             posts. Grew out of the old FINDATA small-group
000210*             layout once the posting runs needed a shared
000220*             incoming-transaction record instead of a single
000230*             bank/VAT reference group.
000240*    Initial Version Created: 1984-02-09
000250*-----------------------------------------------------------
000260*    CHANGE LOG
000270*    DATE       BY   TKT      DESCRIPTION
000280*    ---------- ---- -------- -------------------------------
000290*    1984-02-09 PB   INIT     Original FINDATA small-group
000300*                             layout (bank/VAT reference).
000310*    1996-07-02 SS   PBS-0440 Retired FINDATA; laid a coded,
000320*                             REDEFINES-keyed transaction
000330*                             record over the same file
000340*                             position so the posting runs
000350*                             can all COPY one layout -
000360*                             renamed TRANFILE.
000370*    1998-09-21 LH   PBS-Y2K  Year-2000 review - all date
000380*                             subfields already carry a
000390*                             4-digit century, no change
000400*                             required.
000410*    2002-10-08 MT   PBS-0520  Added TRAN-UPDATE-LINE-ITEM
000420*                             (code 05) so a code-04 header can
000430*                             be followed by replacement lines -
000440*                             see update-invoice.
000450*    2005-01-11 MT   PBS-0604  Added TIH-COMPANY-ID to
000460*                             TRAN-INVOICE-HEADER so a new
000470*                             invoice can be filed against a
000480*                             tenant company at creation time.
000490*-----------------------------------------------------------
000500 01  TRANFILE-RECORD.
000510     05  TRAN-CODE                    PIC X(02).
000520         88  TRAN-IS-INVOICE-HEADER   VALUE '01'.
000530         88  TRAN-IS-LINE-ITEM        VALUE '02'.
000540         88  TRAN-IS-MARK-SENT        VALUE '03'.
000550         88  TRAN-IS-INVOICE-UPDATE   VALUE '04'.
000560         88  TRAN-IS-UPDATE-LINE-ITEM VALUE '05'.
000570         88  TRAN-IS-PAYMENT          VALUE '20'.
000580         88  TRAN-IS-TRAILER          VALUE '70'.
000590     05  TRAN-DETAIL                  PIC X(248).
000600*        code 01 - new-invoice header request.
000610     05  TRAN-INVOICE-HEADER REDEFINES TRAN-DETAIL.
000620         10  TIH-CUSTOMER-ID           PIC X(36).
000630         10  TIH-ISSUE-DATE            PIC 9(08).
000640         10  TIH-DUE-DATE              PIC 9(08).
000650         10  TIH-COMPANY-ID            PIC X(36).
000660         10  FILLER                    PIC X(160).
000670*        code 02 - line item attached to the invoice named
000680*        in the preceding code-01 header (and any code-02s
000690*        that follow it, up to the next header or trailer).
000700     05  TRAN-LINE-ITEM REDEFINES TRAN-DETAIL.
000710         10  TLI-DESCRIPTION           PIC X(200).
000720         10  TLI-QUANTITY              PIC S9(07).
000730         10  TLI-UNIT-PRICE            PIC S9(15)V99.
000740         10  FILLER                    PIC X(19).
000750*        code 03 - mark an existing invoice SENT.
000760     05  TRAN-MARK-SENT REDEFINES TRAN-DETAIL.
000770         10  TMS-INVOICE-ID            PIC X(36).
000780         10  TMS-COMPANY-ID            PIC X(36).
000790         10  FILLER                    PIC X(176).
000800*        code 04 - replace header fields on a DRAFT invoice;
000810*        followed by zero or more code-05 replacement lines.
000820     05  TRAN-INVOICE-UPDATE REDEFINES TRAN-DETAIL.
000830         10  TIU-INVOICE-ID            PIC X(36).
000840         10  TIU-CUSTOMER-ID           PIC X(36).
000850         10  TIU-ISSUE-DATE            PIC 9(08).
000860         10  TIU-DUE-DATE              PIC 9(08).
000870         10  TIU-REPLACE-LINES-SW      PIC X(01).
000880             88  TIU-REPLACE-LINES     VALUE 'Y'.
000890         10  FILLER                    PIC X(131).
000900*        code 05 - replacement line item for a code-04 update.
000910     05  TRAN-UPDATE-LINE-ITEM REDEFINES TRAN-DETAIL.
000920         10  TUL-DESCRIPTION           PIC X(200).
000930         10  TUL-QUANTITY              PIC S9(07).
000940         10  TUL-UNIT-PRICE            PIC S9(15)V99.
000950         10  FILLER                    PIC X(19).
000960*        code 20 - payment to post against an invoice.
000970     05  TRAN-PAYMENT REDEFINES TRAN-DETAIL.
000980         10  TPY-INVOICE-ID            PIC X(36).
000990         10  TPY-AMOUNT                PIC S9(15)V99.
001000         10  TPY-DATE                  PIC 9(08).
001010         10  TPY-METHOD                PIC X(13).
001020         10  TPY-REFERENCE             PIC X(50).
001030         10  FILLER                    PIC X(106).
001040*        code 70 - batch trailer, control totals by type.
001050     05  TRAN-TRAILER REDEFINES TRAN-DETAIL.
001060         10  TTR-HEADER-COUNT          PIC 9(08).
001070         10  TTR-LINE-ITEM-COUNT       PIC 9(08).
001080         10  TTR-PAYMENT-COUNT         PIC 9(08).
001090         10  FILLER                    PIC X(224).
