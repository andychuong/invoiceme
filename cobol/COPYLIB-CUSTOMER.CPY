000100*************************************************************
000110*    COPYLIB-CUSTOMER.CPY
000120*    Authors: Peter B, Bertil K and Sergejs S.
000130*    Purpose: Host-variable layout for the CUSTOMER table -
000140*             one roster entry per billable customer kept
000150*             by a tenant company on the PBS ledger.
000160*    Initial Version Created: 1984-02-09
000170*-----------------------------------------------------------
000180*    CHANGE LOG
000190*    DATE       BY   TKT      DESCRIPTION
000200*    ---------- ---- -------- -------------------------------
000210*    1984-02-09 PB   INIT     Original CUSTOMER table layout.
000220*    1987-06-14 BK   PBS-0212 Added CUST-COMPANY-ID so one
000230*                             roster can serve many tenants.
000240*    1991-11-03 SS   PBS-0340 Split CUST-EMAIL into local and
000250*                             domain parts for the address
000260*                             validation routine.
000270*    1998-09-21 LH   PBS-Y2K  Year-2000 review - no date
000280*                             fields on this record, no
000290*                             change required.
000300*    2003-04-17 MT   PBS-0551 Widened CUST-ADDRESS to the
000310*                             free-text width used by the
000320*                             billing statement printer.
000330*-----------------------------------------------------------
000340     EXEC SQL DECLARE CUSTOMER TABLE
000350     (
000360        CUST_ID                        CHAR (36)
000370                                       NOT NULL,
000380        CUST_NAME                      CHAR (100)
000390                                       NOT NULL,
000400        CUST_EMAIL                     CHAR (100)
000410                                       NOT NULL,
000420        CUST_ADDRESS                   CHAR (200),
000430        CUST_PHONE                     CHAR (20),
000440        CUST_COMPANY_ID                CHAR (36)
000450                                       NOT NULL
000460     )
000470     END-EXEC.
000480
000490 01  CUSTOMER-RECORD.
000500*        UUID primary key of the customer roster entry.
000510     05  CUST-ID                       PIC X(36).
000520     05  CUST-NAME                     PIC X(100).
000530     05  CUST-EMAIL                    PIC X(100).
000540*        validation view of CUST-EMAIL - split on the
000550*        first '@' by M0195-VALIDATE-CUSTOMER so the local
000560*        part and the domain part can be checked separately.
000570     05  CUST-EMAIL-PARTS REDEFINES CUST-EMAIL.
000580         10  CUST-EMAIL-LOCAL          PIC X(64).
000590         10  CUST-EMAIL-AT-DOMAIN      PIC X(36).
000600     05  CUST-ADDRESS                  PIC X(200).
000610     05  CUST-PHONE                    PIC X(20).
000620*        UUID of the tenant company that owns this customer.
000630     05  CUST-COMPANY-ID               PIC X(36).
000640     05  FILLER                        PIC X(08).
