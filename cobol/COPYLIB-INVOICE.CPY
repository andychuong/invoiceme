000100*************************************************************
000110*    COPYLIB-INVOICE.CPY
000120*    Authors: Peter B, Bertil K and Sergejs S.
000130*    Purpose: Host-variable layout for the INVOICE table -
000140*             one invoice header per bill raised against a
000150*             customer, carrying its own running total and
000160*             balance as line items are attached and
000170*             payments are posted.
000180*    Initial Version Created: 1984-02-09
000190*-----------------------------------------------------------
000200*    CHANGE LOG
000210*    DATE       BY   TKT      DESCRIPTION
000220*    ---------- ---- -------- -------------------------------
000230*    1984-02-09 PB   INIT     Original INVOICE table layout.
000240*    1986-08-30 BK   PBS-0180 Added INV-LINE-COUNT to drive
000250*                             the attached-line-item table
000260*                             without re-reading LINEITEM.
000270*    1991-11-03 SS   PBS-0341 Added DRAFT/SENT/PAID status
000280*                             values and the 88-levels that
000290*                             guard the lifecycle.
000300*    1998-09-21 LH   PBS-Y2K  Year-2000 review - INV-ISSUE-
000310*                             DATE and INV-DUE-DATE already
000320*                             carry a 4-digit century, no
000330*                             change required.
000340*    2005-01-11 MT   PBS-0604 Added INV-COMPANY-ID so a multi
000350*                             -tenant roster can be billed
000360*                             from one table.
000370*-----------------------------------------------------------
000380     EXEC SQL DECLARE INVOICE TABLE
000390     (
000400        INV_ID                         CHAR (36)
000410                                       NOT NULL,
000420        INV_CUSTOMER_ID                CHAR (36)
000430                                       NOT NULL,
000440        INV_NUMBER                     CHAR (30)
000450                                       NOT NULL,
000460        INV_STATUS                     CHAR (5)
000470                                       NOT NULL,
000480        INV_ISSUE_DATE                 INTEGER
000490                                       NOT NULL,
000500        INV_DUE_DATE                   INTEGER
000510                                       NOT NULL,
000520        INV_TOTAL_AMOUNT               DECIMAL (19, 2)
000530                                       NOT NULL,
000540        INV_BALANCE                    DECIMAL (19, 2)
000550                                       NOT NULL,
000560        INV_COMPANY_ID                 CHAR (36)
000570                                       NOT NULL,
000580        INV_LINE_COUNT                 INTEGER
000590                                       NOT NULL
000600     )
000610     END-EXEC.
000620
000630 01  INVOICE-RECORD.
000640*        UUID primary key of the invoice header.
000650     05  INV-ID                        PIC X(36).
000660*        FK to the CUSTOMER-RECORD this invoice is billed to.
000670     05  INV-CUSTOMER-ID               PIC X(36).
000680*        unique, format INV-NNNNNNNN-XXXXXXXX - see
000690*        C0250-GENERATE-INVOICE-NUMBER.
000700     05  INV-NUMBER                    PIC X(30).
000710     05  INV-STATUS                    PIC X(05).
000720         88  INV-STATUS-DRAFT          VALUE 'DRAFT'.
000730         88  INV-STATUS-SENT           VALUE 'SENT '.
000740         88  INV-STATUS-PAID           VALUE 'PAID '.
000750     05  INV-ISSUE-DATE                PIC 9(08).
000760*        broken out for the due-date-not-before-issue-date
000770*        edit in C0200-VALIDATE-INVOICE-HEADER.
000780     05  INV-ISSUE-DATE-PARTS REDEFINES INV-ISSUE-DATE.
000790         10  INV-ISSUE-CCYY            PIC 9(04).
000800         10  INV-ISSUE-MM              PIC 9(02).
000810         10  INV-ISSUE-DD              PIC 9(02).
000820     05  INV-DUE-DATE                  PIC 9(08).
000830     05  INV-DUE-DATE-PARTS REDEFINES INV-DUE-DATE.
000840         10  INV-DUE-CCYY              PIC 9(04).
000850         10  INV-DUE-MM                PIC 9(02).
000860         10  INV-DUE-DD                PIC 9(02).
000870     05  INV-TOTAL-AMOUNT              PIC S9(17)V99 COMP-3.
000880     05  INV-BALANCE                   PIC S9(17)V99 COMP-3.
000890*        UUID of the tenant company that owns this invoice -
000900*        inherited from CUST-COMPANY-ID when the invoice is
000910*        first created.
000920     05  INV-COMPANY-ID                PIC X(36).
000930*        number of LINE-ITEM-RECORDs attached - drives the
000940*        WL-LINE-ITEM-TABLE OCCURS in the posting programs.
000950     05  INV-LINE-COUNT                PIC 9(04).
000960     05  FILLER                        PIC X(08).
