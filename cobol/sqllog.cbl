000100*************************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    sqllog.
000130 AUTHOR.        BERTIL K.
000140 INSTALLATION.  PBS INVOICE PRINT BUREAU - GOTEBORG.
000150 DATE-WRITTEN.  1985-04-02.
000160 DATE-COMPILED.
000170 SECURITY.      PBS LEDGER - INTERNAL USE ONLY.
000180*************************************************************
000190*    PROGRAM:  sqllog
000200*    PURPOSE:   Appends one time-stamped line to the shared
000210*               SQL error log.  CALLed from the bottom of
000220*               Z0900-ERROR-ROUTINE (COPYLIB-Z0900-error-
000230*               routine.cpy) by every ledger posting run -
000240*               create-invoice, update-invoice,
000250*               mark-invoice-sent and record-payment all share
000260*               this one little program instead of each
000270*               keeping its own error file.
000280*-------------------------------------------------------------
000290*    CHANGE LOG
000300*    DATE       BY   TKT      DESCRIPTION
000310*    ---------- ---- -------- -------------------------------
000320*    1985-04-02 BK   INIT     Original version - ACCEPT FROM
000330*                             DATE/TIME, two-digit year.
000340*    1991-11-14 PB   PBS-0180 Added wc-write-count so the
000350*                             operator can see on the console
000360*                             how many lines went to the log
000370*                             this run (requested after the
000380*                             October tape-full incident).
000390*    1998-09-21 LH   PBS-Y2K  Year-2000 fix.  ACCEPT FROM DATE
000400*                             still only returns a two-digit
000410*                             year - windowed it against
000420*                             WC-Y2K-PIVOT (yy < 50 = 20xx,
000430*                             else 19xx) before writing
000440*                             wn-ccyy, so log lines written
000450*                             after 1999-12-31 sort correctly.
000460*    2004-11-29 MT   PBS-0595 The multi-tenant ledger rewrite's
000470*                             WC-MSG-PARA/WC-MSG-TBLCURS names
000480*                             run longer than the old PBS menu
000490*                             messages ever did - confirmed
000500*                             fc-log-text's 80 bytes still hold
000510*                             the whole trace line with room to
000520*                             spare, no layout change needed.
000530*-------------------------------------------------------------
000540 ENVIRONMENT DIVISION.
000550*-------------------------------------------------------------
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT OPTIONAL sqllogfile
000620            ASSIGN TO 'SQLERRLG'
000630            ORGANIZATION IS LINE SEQUENTIAL.
000640
000650*************************************************************
000660 DATA DIVISION.
000670*-------------------------------------------------------------
000680 FILE SECTION.
000690*    one fixed-width log line - ISO-ish timestamp fields
000700*    separated by literal dashes/colon/T/comma, then the
000710*    80-byte trace text between a pair of pipe characters so
000720*    a log reader can find the message even when a field
000730*    ahead of it runs short.
000740 FD  sqllogfile.
000750 01  fd-sqllogfile-post.
000760     03  fc-ccyy                    PIC X(4).
000770     03  fc-sep-1                   PIC X.
000780     03  fc-monthmonth              PIC X(2).
000790     03  fc-sep-2                   PIC X.
000800     03  fc-dd                      PIC X(2).
000810     03  fc-sep-3                   PIC X.
000820     03  fc-hh                      PIC X(2).
000830     03  fc-sep-4                   PIC X.
000840     03  fc-mm                      PIC X(2).
000850     03  fc-sep-5                   PIC X.
000860     03  fc-ss                      PIC X(2).
000870     03  fc-sep-6                   PIC X.
000880     03  fc-tt                      PIC X(2).
000890     03  fc-sep-7                   PIC X.
000900     03  fc-log-text                PIC X(80).
000910     03  fc-sep-8                   PIC X.
000920     03  FILLER                     PIC X(09).
000930
000940*************************************************************
000950 WORKING-STORAGE SECTION.
000960*-------------------------------------------------------------
000970*    raw ACCEPT FROM DATE/TIME work area - two-digit year,
000980*    packed HHMMSSCC, same shape the compiler hands back.
000990 01  WR-ACCEPT-RAW.
001000     05  WR-DATE-RAW                PIC 9(06).
001010     05  WR-TIME-RAW                PIC 9(08).
001020     05  FILLER                     PIC X(08) VALUE SPACE.
001030
001040*    broken-out view of the date half of WR-ACCEPT-RAW.
001050 01  WR-DATE-RAW-BROKEN REDEFINES WR-ACCEPT-RAW.
001060     05  WN-YY                      PIC 9(02).
001070     05  WN-MONTH                   PIC 9(02).
001080     05  WN-DAY                     PIC 9(02).
001090     05  FILLER                     PIC X(16).
001100
001110*    broken-out view of the time half - lines up WN-HOUR
001120*    through WN-HUNDRED over the same bytes as WR-TIME-RAW.
001130 01  WR-TIME-RAW-BROKEN REDEFINES WR-ACCEPT-RAW.
001140     05  FILLER                     PIC X(06).
001150     05  WN-HOUR                    PIC 9(02).
001160     05  WN-MINUTE                  PIC 9(02).
001170     05  WN-SECOND                  PIC 9(02).
001180     05  WN-HUNDRED                 PIC 9(02).
001190     05  FILLER                     PIC X(08).
001200
001210*    century-windowed year, kept apart from WN-YY so the
001220*    Y2K fix touched only this one MOVE/COMPUTE, not the
001230*    ACCEPT statement itself.
001240 01  WR-CENTURY-WORK.
001250     05  WN-CCYY                    PIC 9(04) VALUE ZERO.
001260     05  WN-CCYY-CENTURY REDEFINES WN-CCYY.
001270         10  WN-CENTURY             PIC 9(02).
001280         10  WN-YY-ECHO             PIC 9(02).
001290     05  WC-Y2K-PIVOT                PIC 9(02) COMP VALUE 50.
001300     05  FILLER                     PIC X(08) VALUE SPACE.
001310
001320 01  WS-COUNTERS.
001330     05  WC-WRITE-COUNT             PIC 9(08) COMP VALUE ZERO.
001340     05  WC-LOG-LENGTH              PIC 9(04) COMP VALUE 120.
001350     05  FILLER                     PIC X(08) VALUE SPACE.
001360
001370 LINKAGE SECTION.
001380*-------------------------------------------------------------
001390 01  lc-log-text                  PIC X(80).
001400
001410*************************************************************
001420 PROCEDURE DIVISION USING lc-log-text.
001430*-------------------------------------------------------------
001440*    CALLed, not run standalone - every ledger posting program
001450*    links to this one subprogram's log rather than keeping
001460*    its own error file, so EXIT PROGRAM returns control to
001470*    Z0900-ERROR-ROUTINE instead of STOP RUN.
001480 000-sql-log.
001490     PERFORM A0100-append-msg-to-error-file
001500     EXIT PROGRAM
001510     .
001520*************************************************************
001530*    OPEN EXTEND/CLOSE bracket every single call - the file
001540*    is not held open across CALLs, so two ledger runs writing
001550*    at the same moment each get their own open/append/close
001560*    instead of fighting over one held file handle.
001570
001580 A0100-append-msg-to-error-file.
001590     ACCEPT WR-DATE-RAW FROM DATE
001600     ACCEPT WR-TIME-RAW FROM TIME
001610     PERFORM A0150-WINDOW-CENTURY
001620
001630     OPEN EXTEND sqllogfile
001640
001650     MOVE WN-CCYY TO fc-ccyy
001660     MOVE '-' TO fc-sep-1
001670     MOVE WN-MONTH TO fc-monthmonth
001680     MOVE '-' TO fc-sep-2
001690     MOVE WN-DAY TO fc-dd
001700     MOVE 'T' TO fc-sep-3
001710     MOVE WN-HOUR TO fc-hh
001720     MOVE ':' TO fc-sep-4
001730     MOVE WN-MINUTE TO fc-mm
001740     MOVE ':' TO fc-sep-5
001750     MOVE WN-SECOND TO fc-ss
001760     MOVE ',' TO fc-sep-6
001770     MOVE WN-HUNDRED TO fc-tt
001780     MOVE '|' TO fc-sep-7
001790     MOVE lc-log-text TO fc-log-text
001800     MOVE '|' TO fc-sep-8
001810
001820     WRITE fd-sqllogfile-post
001830     ADD 1 TO WC-WRITE-COUNT
001840
001850     CLOSE sqllogfile
001860     .
001870*-------------------------------------------------------------
001880
001890*    1998-09-21 LH PBS-Y2K - windows the two-digit ACCEPT
001900*    year against WC-Y2K-PIVOT: 00-49 is 20xx, 50-99 is 19xx.
001910 A0150-WINDOW-CENTURY.
001920     IF WN-YY < WC-Y2K-PIVOT
001930         MOVE 20 TO WN-CENTURY
001940     ELSE
001950         MOVE 19 TO WN-CENTURY
001960     END-IF
001970     MOVE WN-YY TO WN-YY-ECHO
001980     .
